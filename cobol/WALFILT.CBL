000100**************************************************************
000200* IDENTIFICATION DIVISION.
000300**************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. WALFILT.
000600 AUTHOR. M. TOVAR.
000700 INSTALLATION. PBS DATA PROCESSING - WALLET SYSTEMS GROUP.
000800 DATE-WRITTEN. 1994-03-02.
000900 DATE-COMPILED.
001000 SECURITY. PBS INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
001100*
001200**************************************************************
001300*
001400*    Authors: R. Quist, M. Tovar
001500*    Purpose: Read the posted-transaction journal written by
001600*             WALPOST and extract the subset of journal
001700*             records matching an operator-supplied filter
001800*             (wallet id, transaction type, amount range, and
001900*             a from-date cutoff) onto FILTOUT, preserving the
002000*             journal's original arrival order (U7).
002100*    Initial Version Created: 1994-03-02
002200*
002210*    This is a secondary, read-only pass over WALPOST's output
002220*    - it never opens WALLETIN/WALLETOUT and never touches a
002230*    balance.  Operations runs it on request, after WALPOST,
002240*    whenever an auditor or a support ticket needs "every
002250*    transaction on wallet NNNNNN since such-and-such date"
002260*    pulled out of a day's journal without hand-greping it.
002270*
002300*    CHANGE LOG
002400*    ----------
002500*    1994-03-02  MT   0001  ORIGINAL PROGRAM - WALLET/TYPE ONLY
002600*    1994-11-19  RQ   0006  ADDED AMOUNT RANGE FILTER
002700*    1995-04-19  MT   0038  WIDENED JRN-DATE TO MATCH JOURNAL
002800*                           LAYOUT CHANGE IN WALPOST
002900*    1996-07-30  RQ   0041  ADDED DATE-CUTOFF FILTER
003000*    1998-11-02  MT   0052  Y2K IMPACT REVIEW - NO 2-DIGIT YEAR
003100*                           FIELDS FOUND IN THIS PROGRAM
003200*    1999-01-08  RQ   0052  Y2K - CENTURY WINDOW ON RUN-DATE-YY
003210*    1999-01-08  RQ   0052  Y2K - SAME WINDOWING RULE AS WALPOST
003220*                           AND THE REST OF THE SHOP'S BATCH SUITE
003300*    2005-06-14  MT   0071  FILTPARM ZERO/SPACES NOW MEANS
003400*                           'MATCH ALL' FOR THAT FIELD
003410*    2005-06-15  MT   0071  CLARIFIED IN COMMENTS THAT ONLY THE
003420*                           FIRST FILTPARM RECORD IS EVER READ
003500*    2009-02-10  RQ   0079  ADDED FILTER-MATCH COUNTERS TO THE
003600*                           RUN SUMMARY DISPLAY
003610*    2012-08-06  MT   0091  FC-DATE-CUTOFF-ALT REPOSITIONED TO
003620*                           FOLLOW FC-DATE-CUTOFF (WAS MIS-PLACED
003630*                           SEVERAL GROUPS AWAY) AND WIRED INTO A
003640*                           MONTH-RANGE SANITY CHECK ON LOAD
003700**************************************************************
003800 ENVIRONMENT DIVISION.
003900**************************************************************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. PBS-HOST.
004200 OBJECT-COMPUTER. PBS-HOST.
004210*
004220*    CLASS TXN-TYPE-CODES lets 210-APPLY-FILTER test a whole
004230*    JRN-TYPE value in one shot, if a future change needs to;
004240*    UPSI-0 is operations' test-run switch, same convention as
004250*    WALPOST's own UPSI-0
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS TXN-TYPE-CODES IS 'CREDIT' 'DEBIT' 'TRANSFER'
004600     UPSI-0 IS WALFILT-TEST-RUN-SW.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
004910*    the closed journal WALPOST wrote, arrival order, read
004920*    whole, never rewritten
005000     SELECT JOURNAL ASSIGN TO 'JOURNAL'
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS JOURNAL-FS.
005300
005310*    the filtered subset, same record shape as JOURNAL plus
005320*    two match-reason bytes, same arrival order JOURNAL was in
005400     SELECT FILTOUT ASSIGN TO 'FILTOUT'
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FILTOUT-FS.
005700
005710*    operator filter criteria - SELECT OPTIONAL, a missing
005720*    file means "match everything" rather than an error
005800     SELECT OPTIONAL FILTPARM ASSIGN TO 'FILTPARM'
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FILTPARM-FS.
006100**************************************************************
006200 DATA DIVISION.
006300**************************************************************
006400 FILE SECTION.
006500*
006510*    JOURNAL-RECORD (U4/U7) - see COPYLIB-JOURNL.CPY; this
006520*    program only reads it, never writes to it
006600 FD  JOURNAL
006700     LABEL RECORD STANDARD.
006800     COPY JOURNL.
006900*
006910*    FILTOUT - the journal record as-is, plus two bytes this
006920*    program alone adds (see 200-PROCESS-ONE-RECORD); declared
006930*    as one flat PIC X rather than a structured group because
006940*    nothing downstream of FILTOUT parses it field by field -
006950*    it is WRITE FROM JOURNAL-RECORD, not built field by field
007000 FD  FILTOUT
007100     LABEL RECORD STANDARD.
007200 01  FILTOUT-REC                 PIC X(134).
007300*
007310*    FILTPARM (U7) - one filter-criteria record, set up by
007320*    operations before the run; see 100-LOAD-FILTER-PARM for
007330*    the "zero/spaces means match all" rule applied to each
007340*    field below
007400 FD  FILTPARM
007500     LABEL RECORD STANDARD.
007600 01  FILTPARM-REC.
007610*    0 matches every wallet
007700     05  FP-WALLET               PIC 9(6).
007710*    spaces matches every type
007800     05  FP-TYPE                 PIC X(8).
007810*    both zero together matches every amount; either one
007820*    non-zero overrides only that side of the range
007900     05  FP-AMOUNT-MIN           PIC S9(7)V99.
008000     05  FP-AMOUNT-MAX           PIC S9(7)V99.
008010*    spaces matches every date; otherwise YYYYMMDD, and only
008020*    journal records on or after this date match (U7)
008100     05  FP-DATE-CUTOFF          PIC X(8).
008200     05  FILLER                  PIC X(89).
008300**************************************************************
008400 WORKING-STORAGE SECTION.
008500**************************************************************
008510*    end-of-file flag, whether FILTPARM actually had a record
008520*    to load, and the per-record filter-pass result, all
008530*    tested with 88-level conditions rather than raw 'Y'/'N'
008600 01  SWITCHES.
008700     05  END-OF-JOURNAL-SW       PIC X(1) VALUE 'N'.
008800         88  EOF-JOURNAL             VALUE 'Y'.
008900     05  FILTER-PARM-LOADED-SW   PIC X(1) VALUE 'N'.
009000         88  FILTER-PARM-LOADED      VALUE 'Y'.
009100     05  RECORD-MATCHES-SW       PIC X(1) VALUE 'N'.
009200         88  RECORD-MATCHES           VALUE 'Y'.
009210*    spare switch byte, same convention as WALPOST's own
009220*    SWITCHES group
009230     05  FILLER                  PIC X(1) VALUE SPACE.
009300*
009310*    tested right after OPEN, same idiom as WALPOST -
009320*    FILTPARM's optional status is handled in 100-LOAD-
009330*    FILTER-PARM, not here, because a bad status there is not
009340*    an error, just "no filter this run"
009400 01  FILE-STATUS-FIELDS.
009500     05  JOURNAL-FS              PIC X(2).
009600         88  JOURNAL-SUCCESSFUL       VALUE '00'.
009700     05  FILTOUT-FS              PIC X(2).
009800         88  FILTOUT-SUCCESSFUL       VALUE '00'.
009900     05  FILTPARM-FS             PIC X(2).
010000         88  FILTPARM-SUCCESSFUL      VALUE '00'.
010010     05  FILLER                  PIC X(2) VALUE SPACES.
010100*
010110*    run counts for the console summary (900-DISPLAY-RUN-
010120*    SUMMARY) - one rejected-count per filter criterion, so
010130*    operations can tell which criterion is doing the work
010200 01  COUNTS-FIELDS.
010300     05  JOURNAL-READ-COUNT      PIC S9(7) COMP VALUE ZERO.
010400     05  MATCHED-COUNT           PIC S9(7) COMP VALUE ZERO.
010500     05  REJECTED-WALLET-COUNT   PIC S9(7) COMP VALUE ZERO.
010600     05  REJECTED-TYPE-COUNT     PIC S9(7) COMP VALUE ZERO.
010700     05  REJECTED-AMOUNT-COUNT   PIC S9(7) COMP VALUE ZERO.
010800     05  REJECTED-DATE-COUNT     PIC S9(7) COMP VALUE ZERO.
010810     05  FILLER                  PIC S9(7) COMP VALUE ZERO.
010900*
011000*    filter criteria held from FILTPARM, defaulted to
011100*    'match all' when FILTPARM is absent or blank
011200 01  FILTER-CRITERIA.
011300     05  FC-WALLET               PIC 9(6) VALUE ZERO.
011400     05  FC-TYPE                 PIC X(8) VALUE SPACES.
011500     05  FC-AMOUNT-MIN           PIC S9(7)V99 VALUE ZERO.
011600     05  FC-AMOUNT-MAX           PIC S9(7)V99 VALUE 9999999.99.
011700     05  FC-DATE-CUTOFF          PIC X(8) VALUE SPACES.
011710*
011720*    date-cutoff split into its year/month/day pieces so
011730*    100-LOAD-FILTER-PARM can sanity-check a bad FP-DATE-CUTOFF
011740*    from the parm file (e.g. an out-of-range month) and fall
011750*    back to the 'match all dates' default instead of silently
011760*    mis-filtering the run.
011770     05  FC-DATE-CUTOFF-ALT REDEFINES FC-DATE-CUTOFF.
011780         10  FC-CUTOFF-YYYY      PIC X(4).
011790         10  FC-CUTOFF-MM        PIC X(2).
011800         10  FC-CUTOFF-DD        PIC X(2).
011810     05  FILLER                  PIC X(1) VALUE SPACE.
011850*
011900*    run date/time - no intrinsic FUNCTION, windowed century,
011910*    same 14-byte layout and build as in WALPOST
012000 01  RUN-DATE-TIME-FIELDS.
012100     05  RUN-DATE-RAW            PIC 9(6).
012200     05  RUN-TIME-RAW            PIC 9(8).
012210     05  FILLER                  PIC X(1) VALUE SPACE.
012220*
012230*    same six bytes, split into the YY/MM/DD/HH/MI/SS pieces
012240*    the STRING in 010-INITIALIZE assembles
012300 01  RUN-DATE-TIME-FIELDS-ALT REDEFINES RUN-DATE-TIME-FIELDS.
012400     05  RUN-DATE-YY             PIC 9(2).
012500     05  RUN-DATE-MM             PIC 9(2).
012600     05  RUN-DATE-DD             PIC 9(2).
012700     05  RUN-TIME-HH             PIC 9(2).
012800     05  RUN-TIME-MI             PIC 9(2).
012900     05  RUN-TIME-SS             PIC 9(2).
013000     05  RUN-TIME-CS             PIC 9(2).
013010     05  FILLER                  PIC X(1) VALUE SPACE.
013020*
013030*    standalone scalar work fields - century window result and
013040*    the assembled 14-byte run timestamp
013100 77  RUN-CENTURY                 PIC 9(2) VALUE ZERO.
013200 77  CURRENT-RUN-TIMESTAMP       PIC X(14) VALUE SPACES.
014300**************************************************************
014400 PROCEDURE DIVISION.
014500**************************************************************
014510*    mainline - build the run timestamp and open files, load
014520*    the one filter-criteria record if there is one, filter
014530*    the journal record by record, then the run summary
014540**************************************************************
014600 000-FILTER-JOURNAL.
014700
014710*    step 1 - run timestamp, OPEN, prime the first JOURNAL read
014800     PERFORM 010-INITIALIZE
014810*    step 2 - U7, load FILTPARM (or default to 'match all')
014900     PERFORM 100-LOAD-FILTER-PARM THRU 100-EXIT
014910*    step 3 - one journal record in, filtered onto FILTOUT or
014920*    silently dropped, every time
015000     PERFORM 200-PROCESS-ONE-RECORD THRU 200-EXIT
015100         UNTIL EOF-JOURNAL
015110*    step 4 - console summary, then close out
015200     PERFORM 900-DISPLAY-RUN-SUMMARY
015300     PERFORM 900-TERMINATE
015400
015500     GOBACK
015600     .
015700**************************************************************
015710*    build the run timestamp, open every file, and prime the
015720*    first JOURNAL read - same priming-read idiom as WALPOST
015730**************************************************************
015800 010-INITIALIZE.
015900
015910*    two-digit year below 50 is taken as 20xx, else 19xx - the
015920*    shop's standard windowing rule
016000     ACCEPT RUN-DATE-RAW FROM DATE
016100     ACCEPT RUN-TIME-RAW FROM TIME
016200     IF RUN-DATE-YY < 50
016300         MOVE 20 TO RUN-CENTURY
016400     ELSE
016500         MOVE 19 TO RUN-CENTURY
016600     END-IF
016700     STRING RUN-CENTURY     DELIMITED BY SIZE
016800            RUN-DATE-YY     DELIMITED BY SIZE
016900            RUN-DATE-MM     DELIMITED BY SIZE
017000            RUN-DATE-DD     DELIMITED BY SIZE
017100            RUN-TIME-HH     DELIMITED BY SIZE
017200            RUN-TIME-MI     DELIMITED BY SIZE
017300            RUN-TIME-SS     DELIMITED BY SIZE
017400         INTO CURRENT-RUN-TIMESTAMP
017500     END-STRING
017600
017700     OPEN INPUT  JOURNAL
017800                 FILTPARM
017900          OUTPUT FILTOUT
018000
018010*    a missing/bad JOURNAL is fatal to this run in the sense
018020*    that no record will ever match - no abend, the loop
018030*    in 000-FILTER-JOURNAL simply never executes
018100     IF JOURNAL-SUCCESSFUL
018200         READ JOURNAL AT END SET EOF-JOURNAL TO TRUE END-READ
018300     ELSE
018400         SET EOF-JOURNAL TO TRUE
018500     END-IF
018600     .
018700**************************************************************
018800*    U7 - FILTPARM is optional; a zero wallet id, spaces type,
018900*    or spaces date-cutoff on the parameter record means that
019000*    criterion matches every record (U7 "0 = all", "spaces =
019100*    all").  Only the first FILTPARM record is used - a second
019110*    record on the file, if operations ever supplied one by
019120*    mistake, is simply never read.
019200**************************************************************
019300 100-LOAD-FILTER-PARM.
019400
019410*    FILTER-PARM-LOADED is not actually tested anywhere else
019420*    in this program - FC-WALLET/FC-TYPE/FC-AMOUNT-xxx/
019430*    FC-DATE-CUTOFF already default to 'match all' values in
019440*    WORKING-STORAGE, so a not-loaded filter behaves correctly
019450*    with no extra IF needed in 210-APPLY-FILTER
019500     IF FILTPARM-SUCCESSFUL
019600         READ FILTPARM AT END
019700             SET FILTER-PARM-LOADED TO FALSE
019800         NOT AT END
019900             SET FILTER-PARM-LOADED TO TRUE
020000             MOVE FP-WALLET       TO FC-WALLET
020100             MOVE FP-TYPE         TO FC-TYPE
020110*            a zero on the parm record leaves the WORKING-
020120*            STORAGE default (0.00/9999999.99) in place,
020130*            rather than overwriting it with a zero that
020140*            would then reject every amount
020200             IF FP-AMOUNT-MIN NOT = ZERO
020300                 MOVE FP-AMOUNT-MIN TO FC-AMOUNT-MIN
020400             END-IF
020500             IF FP-AMOUNT-MAX NOT = ZERO
020600                 MOVE FP-AMOUNT-MAX TO FC-AMOUNT-MAX
020700             END-IF
020800             MOVE FP-DATE-CUTOFF  TO FC-DATE-CUTOFF
020810*            bad month on the parm record - fall back to the
020820*            'match all dates' default rather than mis-filter
020830             IF FC-CUTOFF-MM < '01' OR FC-CUTOFF-MM > '12'
020840                 MOVE SPACES TO FC-DATE-CUTOFF
020850             END-IF
020900         END-READ
021000     ELSE
021010*            SELECT OPTIONAL came back not-successful - no
021020*            FILTPARM on this run at all
021100         SET FILTER-PARM-LOADED TO FALSE
021200     END-IF
021300     .
021400 100-EXIT.
021500     EXIT.
021600**************************************************************
021610*    one journal record through the filter; a match is
021620*    written to FILTOUT unchanged, a non-match is silently
021630*    dropped (FILTOUT never gets a reject-reason record - this
021640*    is a query, not an audit trail)
021650**************************************************************
021700 200-PROCESS-ONE-RECORD.
021800
021900     ADD 1 TO JOURNAL-READ-COUNT
022000     PERFORM 210-APPLY-FILTER THRU 210-EXIT
022100
022110*    WRITE FILTOUT-REC FROM JOURNAL-RECORD copies the group
022120*    byte for byte - FILTOUT-REC's PIC X(134) is exactly as
022130*    wide as JOURNAL-RECORD, see COPYLIB-JOURNL.CPY
022200     IF RECORD-MATCHES
022300         ADD 1 TO MATCHED-COUNT
022400         WRITE FILTOUT-REC FROM JOURNAL-RECORD
022500     END-IF
022600
022700     READ JOURNAL AT END SET EOF-JOURNAL TO TRUE END-READ
022800     .
022900 200-EXIT.
023000     EXIT.
023100**************************************************************
023200*    U7 - wallet id (0 = all), type (spaces = all), amount
023300*    between min and max, date on or after the cutoff.  All
023400*    four criteria must pass for the journal record to match.
023410*    Each rejecting criterion is counted separately so the
023420*    run summary can show which one is doing the filtering.
023500**************************************************************
023600 210-APPLY-FILTER.
023700
023710*    start optimistic - RECORD-MATCHES only ever flips to
023720*    FALSE below, never back to TRUE
023800     SET RECORD-MATCHES TO TRUE
023900
024000     IF FC-WALLET NOT = ZERO AND JRN-WALLET NOT = FC-WALLET
024100         SET RECORD-MATCHES TO FALSE
024200         ADD 1 TO REJECTED-WALLET-COUNT
024300     END-IF
024400
024410*    once RECORD-MATCHES is FALSE none of the later checks run
024420*    - REJECTED-TYPE-COUNT/REJECTED-AMOUNT-COUNT/REJECTED-
024430*    DATE-COUNT only ever reflect the FIRST criterion a record
024440*    failed, same "first reason wins" rule WALPOST uses
024500     IF RECORD-MATCHES AND FC-TYPE NOT = SPACES
024600         IF JRN-TYPE NOT = FC-TYPE
024700             SET RECORD-MATCHES TO FALSE
024800             ADD 1 TO REJECTED-TYPE-COUNT
024900         END-IF
025000     END-IF
025100
025200     IF RECORD-MATCHES
025300         IF JRN-AMOUNT < FC-AMOUNT-MIN
025400                 OR JRN-AMOUNT > FC-AMOUNT-MAX
025500             SET RECORD-MATCHES TO FALSE
025600             ADD 1 TO REJECTED-AMOUNT-COUNT
025700         END-IF
025800     END-IF
025900
025910*    JRN-DATE carries a 14-byte timestamp; only the first 8
025920*    bytes (YYYYMMDD) are compared against the cutoff
026000     IF RECORD-MATCHES AND FC-DATE-CUTOFF NOT = SPACES
026100         IF JRN-DATE (1:8) < FC-DATE-CUTOFF
026200             SET RECORD-MATCHES TO FALSE
026300             ADD 1 TO REJECTED-DATE-COUNT
026400         END-IF
026500     END-IF
026600     .
026700 210-EXIT.
026800     EXIT.
026900**************************************************************
026910*    console summary for operations - lets whoever requested
026920*    this run see at a glance how many records matched and,
026930*    if the count looks wrong, which criterion rejected the most
026940**************************************************************
027000 900-DISPLAY-RUN-SUMMARY.
027100
027200     DISPLAY 'WALFILT RUN SUMMARY - ' CURRENT-RUN-TIMESTAMP
027300     DISPLAY '  JOURNAL RECORDS READ : ' JOURNAL-READ-COUNT
027400     DISPLAY '  MATCHED TO FILTOUT   : ' MATCHED-COUNT
027500     DISPLAY '  REJECTED ON WALLET   : ' REJECTED-WALLET-COUNT
027600     DISPLAY '  REJECTED ON TYPE     : ' REJECTED-TYPE-COUNT
027700     DISPLAY '  REJECTED ON AMOUNT   : ' REJECTED-AMOUNT-COUNT
027800     DISPLAY '  REJECTED ON DATE     : ' REJECTED-DATE-COUNT
027900     .
028000**************************************************************
028010*    close every file this program opened, same order as the
028020*    OPEN in 010-INITIALIZE
028030**************************************************************
028100 900-TERMINATE.
028200
028300     CLOSE JOURNAL
028400           FILTOUT
028500           FILTPARM
028600     .
