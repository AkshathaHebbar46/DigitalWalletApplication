000100**************************************************************
000200*    COPYLIB-USER.CPY
000300*    User master record layout - USERFILE
000400*    Include with: COPY USER.  in the FILE SECTION
000500*    or WORKING-STORAGE of a program that reads USERFILE.
000600*
000700*    Authors: R. Quist, M. Tovar
000800*    Initial Version Created: 1991-06-04
000900*
001000*    1991-06-04  RQ   ORIGINAL LAYOUT
001100*    1994-02-11  MT   ADDED USR-CREATED TIMESTAMP
001200*    1999-01-08  RQ   Y2K - USR-CREATED WIDENED TO 14 BYTES
001300*    2003-09-30  MT   ADDED SPARE FILLER FOR FUTURE FIELDS
001400**************************************************************
001500 01  USER-RECORD.
001600     05  USR-ID                  PIC 9(6).
001700     05  USR-NAME                PIC X(30).
001800     05  USR-EMAIL               PIC X(40).
001900     05  USR-AGE                 PIC 9(3).
002000     05  USR-CREATED             PIC X(14).
002100     05  FILLER                  PIC X(5).
002200*
002300*    Alternate view - breaks USR-CREATED down into its
002400*    date and time halves for the load-pass edit checks.
002500*
002600 01  USER-RECORD-ALT REDEFINES USER-RECORD.
002700     05  USR-ID-A                PIC 9(6).
002800     05  USR-NAME-A              PIC X(30).
002900     05  USR-EMAIL-A             PIC X(40).
003000     05  USR-AGE-A               PIC 9(3).
003100     05  USR-CREATED-A.
003200         10  USR-CREATED-DATE-A  PIC X(8).
003300         10  USR-CREATED-TIME-A  PIC X(6).
003400     05  FILLER                  PIC X(5).
