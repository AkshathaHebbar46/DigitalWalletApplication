000100**************************************************************
000200*    COPYLIB-WALLET.CPY
000300*    Wallet master record layout - WALLETIN / WALLETOUT
000400*    Include with: COPY WALLET.  in the FILE SECTION.
000500*
000600*    Authors: R. Quist, M. Tovar
000700*    Initial Version Created: 1991-06-04
000800*
000900*    1991-06-04  RQ   ORIGINAL LAYOUT
001000*    1995-04-19  MT   ADDED WAL-DAILY-SPENT FOR DAILY LIMIT
001100*    1999-01-08  RQ   Y2K - WAL-FROZEN-AT/WAL-CREATED TO 14
001200*    2008-11-02  MT   SPARE FILLER RESERVED FOR FUTURE USE
001300**************************************************************
001400 01  WALLET-RECORD.
001500     05  WAL-ID                  PIC 9(6).
001600     05  WAL-USER-ID             PIC 9(6).
001700     05  WAL-BALANCE             PIC S9(7)V99.
001800     05  WAL-STATUS              PIC X(1).
001900         88  WAL-ACTIVE              VALUE 'A'.
002000         88  WAL-FROZEN              VALUE 'F'.
002100         88  WAL-DEACTIVATED         VALUE 'D'.
002200     05  WAL-FROZEN-AT           PIC X(14).
002300     05  WAL-DAILY-SPENT         PIC S9(7)V99.
002400     05  WAL-CREATED             PIC X(14).
002500     05  FILLER                  PIC X(7).
002600*
002700*    Alternate view - splits the two stamp fields into their
002800*    date and time halves for the freeze/unfreeze paragraphs.
002900*
003000 01  WALLET-RECORD-ALT REDEFINES WALLET-RECORD.
003100     05  WAL-ID-A                PIC 9(6).
003200     05  WAL-USER-ID-A           PIC 9(6).
003300     05  WAL-BALANCE-A           PIC S9(7)V99.
003400     05  WAL-STATUS-A            PIC X(1).
003500     05  WAL-FROZEN-AT-A.
003600         10  WAL-FROZEN-DATE-A   PIC X(8).
003700         10  WAL-FROZEN-TIME-A   PIC X(6).
003800     05  WAL-DAILY-SPENT-A       PIC S9(7)V99.
003900     05  WAL-CREATED-A.
004000         10  WAL-CREATED-DATE-A  PIC X(8).
004100         10  WAL-CREATED-TIME-A  PIC X(6).
004200     05  FILLER                  PIC X(7).
004300*
004400*    NOTE TO MAINTAINER - WALPOST keeps its in-memory wallet
004500*    table in ITS OWN working-storage, NOT as a record COPYd
004600*    here, because the table carries two fields (posted-count
004700*    and net-movement, for the U4 control-break report) that
004800*    have no business in a file record.  Its shape mirrors
004900*    WALLET-RECORD field for field, suffixed -T, plus the two
005000*    accumulators:
005100*        WAL-ID-T            PIC 9(6)        = WAL-ID
005200*        WAL-USER-ID-T       PIC 9(6)        = WAL-USER-ID
005300*        WAL-BALANCE-T       PIC S9(7)V99    = WAL-BALANCE
005400*        WAL-STATUS-T        PIC X(1)        = WAL-STATUS (88s)
005500*        WAL-FROZEN-AT-T     PIC X(14)       = WAL-FROZEN-AT
005600*        WAL-DAILY-SPENT-T   PIC S9(7)V99    = WAL-DAILY-SPENT
005700*        WAL-CREATED-T       PIC X(14)       = WAL-CREATED
005800*        WAL-OWNER-FOUND-T   PIC X(1)        table-only, 88 -YES
005900*        WAL-POSTED-CNT-T    PIC S9(7) COMP  table-only accum.
006000*        WAL-NET-MOVEMENT-T  PIC S9(7)V99    table-only accum.
006100*    Do NOT declare a record of this shape here and COPY it
006200*    into the FD - that would pull a second, FD-qualified set
006300*    of these same names into WALPOST's FILE SECTION and make
006400*    every unqualified reference in the posting engine ambiguous.
