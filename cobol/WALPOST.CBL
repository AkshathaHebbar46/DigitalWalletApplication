000010**************************************************************
000020* IDENTIFICATION DIVISION.
000030**************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID. WALPOST.
000060 AUTHOR. R. QUIST.
000070 INSTALLATION. PBS DATA PROCESSING - WALLET SYSTEMS GROUP.
000080 DATE-WRITTEN. 1991-06-25.
000090 DATE-COMPILED.
000100 SECURITY. PBS INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
000110*
000120**************************************************************
000130*
000140*    Authors: R. Quist, M. Tovar
000150*    Purpose: Post pending wallet transactions (CREDIT, DEBIT,
000160*             TRANSFER) against the wallet master, reject any
000170*             transaction that fails validation or would
000180*             overdraw a wallet, rewrite the wallet master and
000190*             print the transaction summary report.
000200*    Initial Version Created: 1991-06-25
000210*
000220*    This program replaced the old manual ledger-balancing run
000230*    carried in BGMAXFIL years ago - same basic idea, one pass
000240*    over today's pending movements against a sequential master,
000250*    but against wallets instead of bank-giro postings.  Keep
000260*    that lineage in mind before "simplifying" the SEARCH ALL
000270*    table approach; it replaced a much slower linear scan on
000280*    purpose (see the 1996-08-20 entry below).
000290*
000300*    CHANGE LOG
000310*    ----------
000320*    1991-06-25  RQ   0000  ORIGINAL PROGRAM - CREDIT/DEBIT ONLY
000330*    1991-06-27  RQ   0001  ADDED USERFILE LOAD FOR OWNER CHECK
000340*    1991-07-02  RQ   0003  ADDED WALLETOUT REWRITE PASS
000350*    1991-07-15  RQ   0005  CORRECTED WALLETOUT RECORD LENGTH
000360*                           (WAS 2 BYTES SHORT OF MASTER COPYBOOK)
000370*    1991-11-03  MT   0008  ADDED FILE-STATUS 88-LEVELS, CLEANED
000380*                           UP OPEN/READ ERROR HANDLING
000390*    1992-02-14  MT   0011  ADDED TRANSFER POSTING (U3)
000400*    1992-02-14  MT   0011  BALANCE-CHECK BEFORE TRANSFER MOVES
000410*    1992-06-09  RQ   0014  TIGHTENED TXN-AMOUNT VALIDATION TO
000420*                           MATCH THE 1.00/50000.00 LIMITS SET
000430*                           BY OPERATIONS MEMO 92-06
000440*    1992-09-30  RQ   0017  ADDED JOURNAL REJECT REASON FIELD
000450*    1993-05-11  MT   0024  ADDED PER-TYPE SUMMARY TOTALS (U4)
000460*    1993-05-12  MT   0024  ADDED TRAILER-LINE GROUP TO RPTFILE
000470*    1994-02-08  RQ   0031  ADDED USERFILE OWNER-WARNING PASS
000480*    1994-02-09  RQ   0031  DUPLICATE-EMAIL CHECK ADDED ON LOAD
000490*    1995-04-19  MT   0038  ADDED DAILY-SPENT / FREEZE LOGIC (U6)
000500*    1995-04-20  MT   0038  WAL-FROZEN-AT STAMPED FROM RUN CLOCK
000510*    1996-08-20  RQ   0044  WALLET TABLE CHANGED TO SEARCH ALL
000520*                           (BINARY SEARCH) - WAS LINEAR SCAN,
000530*                           TOO SLOW ONCE WALLET COUNT PASSED
000540*                           A FEW THOUSAND ENTRIES
000550*    1998-11-02  MT   0052  Y2K IMPACT REVIEW - NO 2-DIGIT YEAR
000560*                           FIELDS FOUND IN THIS PROGRAM
000570*    1999-01-08  RQ   0052  Y2K - CENTURY WINDOW ON RUN-DATE-YY
000580*                           FOR WAL-FROZEN-AT / REPORT HEADING
000590*    1999-01-08  RQ   0052  Y2K - SIGNED OFF BY OPERATIONS, SAME
000600*                           WINDOWING RULE AS THE REST OF SHOP
000610*    2001-03-15  MT   0061  ADDED WALPARM UNFREEZE CONTROL PASS
000620*    2001-03-16  MT   0061  WALPARM DEFAULTS TO "NO ACTION" WHEN
000630*                           THE CONTROL FILE IS NOT SUPPLIED
000640*    2003-09-30  RQ   0069  SORTWORK PASS ADDED FOR WALLET
000650*                           CONTROL-BREAK REPORT (WAS UNSORTED)
000660*    2003-10-02  RQ   0069  SUBTOTAL LINE NOW CARRIES POSTED-CNT
000670*                           AND NET-MOVEMENT PER WALLET
000680*    2006-01-17  MT   0073  MINOR - REASON TEXT ALIGNED TO 30
000690*                           BYTES ACROSS ALL REJECT MESSAGES
000700*    2008-11-02  MT   0077  WIDENED WORK FIELDS, SPARE FILLER
000710*                           RESERVED ON EVERY RECORD FOR THE
000720*                           NEXT FIELD ADDITION
000730*    2009-07-21  RQ   0079  230-INIT-WALLET-DEFAULTS ADDED -
000740*                           NEGATIVE CARRYOVER BALANCE NOW
000750*                           LOADS AT ZERO INSTEAD OF AS-IS
000760*    2011-06-06  RQ   0083  CORRECTED INSUFFICIENT-BALANCE
000770*                           REASON TEXT ON TRANSFER REJECTS
000780**************************************************************
000790 ENVIRONMENT DIVISION.
000800**************************************************************
000810 CONFIGURATION SECTION.
000820 SOURCE-COMPUTER. PBS-HOST.
000830 OBJECT-COMPUTER. PBS-HOST.
000840*
000850*    C01 advances RPTFILE to the top of a new page on the
000860*    heading write; the two CLASS tests let the validation and
000870*    posting paragraphs test a whole field against its legal
000880*    code set in one IF instead of a chain of ORs; UPSI-0 is
000890*    operations' test-run switch, set ON from JCL for a dry run
000900*    that posts to scratch output without touching production
000910*    WALLETOUT (checked, by convention, in 010-INITIALIZE).
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM
000940     CLASS WALLET-STATUS-CODES IS 'A' 'F' 'D'
000950     UPSI-0 IS WALPOST-TEST-RUN-SW.
000960*
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990*    ascending USR-ID master - names/emails/ages for the U5
001000*    owner-warning and duplicate-email checks
001010     SELECT USERFILE ASSIGN TO 'USERFILE'
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS IS USERFILE-FS.
001040
001050*    ascending WAL-ID wallet master, read in full before any
001060*    transaction is processed
001070     SELECT WALLETIN ASSIGN TO 'WALLETIN'
001080         ORGANIZATION IS LINE SEQUENTIAL
001090         FILE STATUS IS WALLETIN-FS.
001100
001110*    pending transactions, arrival order, one CREDIT/DEBIT/
001120*    TRANSFER record per line
001130     SELECT TRANSFILE ASSIGN TO 'TRANSFILE'
001140         ORGANIZATION IS LINE SEQUENTIAL
001150         FILE STATUS IS TRANSFILE-FS.
001160
001170*    rewritten wallet master, balances/status/daily-spent as of
001180*    the end of this run
001190     SELECT WALLETOUT ASSIGN TO 'WALLETOUT'
001200         ORGANIZATION IS LINE SEQUENTIAL
001210         FILE STATUS IS WALLETOUT-FS.
001220
001230*    one record per transaction processed (posted or rejected),
001240*    arrival order - the permanent audit trail
001250     SELECT JOURNAL ASSIGN TO 'JOURNAL'
001260         ORGANIZATION IS LINE SEQUENTIAL
001270         FILE STATUS IS JOURNAL-FS.
001280
001290*    printed transaction summary report (U4/REPORTS)
001300     SELECT RPTFILE ASSIGN TO 'RPTFILE'
001310         ORGANIZATION IS LINE SEQUENTIAL
001320         FILE STATUS IS RPTFILE-FS.
001330
001340*    optional operator control file - one UNFREEZE action per
001350*    record, applied before any transaction is posted (U6); a
001360*    missing file means no unfreeze action this run
001370     SELECT OPTIONAL WALPARM ASSIGN TO 'WALPARM'
001380         ORGANIZATION IS LINE SEQUENTIAL
001390         FILE STATUS IS WALPARM-FS.
001400
001410*    scratch sort work file - re-sorts the closed JOURNAL by
001420*    wallet id so 500-PRINT-SUMMARY-REPORT can break on wallet
001430     SELECT SORTWORK ASSIGN TO 'SORTWORK'.
001440
001450*    SORT's GIVING target - JOURNAL's own records, wallet-id
001460*    order, read back by the report pass only
001470     SELECT SORTED-JOUR ASSIGN TO 'SORTEDJR'
001480         ORGANIZATION IS LINE SEQUENTIAL
001490         FILE STATUS IS SORTED-JOUR-FS.
001500**************************************************************
001510 DATA DIVISION.
001520**************************************************************
001530 FILE SECTION.
001540*
001550*    USER-RECORD (U5) - see COPYLIB-USER.CPY for field detail;
001560*    loaded whole into USER-TABLE-CONTROL by 100-LOAD-USER-MASTER
001570 FD  USERFILE
001580     LABEL RECORD STANDARD.
001590     COPY USER.
001600*
001610*    WALLET-RECORD (U2/U3/U6) - see COPYLIB-WALLET.CPY; loaded
001620*    whole into WALLET-TABLE-CONTROL by 200-LOAD-WALLET-MASTER
001630 FD  WALLETIN
001640     LABEL RECORD STANDARD.
001650     COPY WALLET.
001660*
001670*    TRANSACTION-RECORD (U1) - see COPYLIB-TRANS.CPY; one record
001680*    read per iteration of 300-PROCESS-ONE-TRANSACTION
001690 FD  TRANSFILE
001700     LABEL RECORD STANDARD.
001710     COPY TRANS.
001720*
001730*    wallet master as rewritten at end of run (400-REWRITE-
001740*    WALLET-MASTER) - same field order as WALLET-RECORD, -T
001750*    table suffix dropped, plain OT (output) prefix used instead
001760 FD  WALLETOUT
001770     LABEL RECORD STANDARD.
001780 01  WALLETOUT-REC.
001781*    wallet id, unchanged from the input master
001782     05  WOT-ID                  PIC 9(6).
001783*    owning user id, unchanged from the input master
001784     05  WOT-USER-ID             PIC 9(6).
001785*    balance as of the end of this run, after every posted
001786*    CREDIT/DEBIT/TRANSFER against this wallet
001790     05  WOT-BALANCE             PIC S9(7)V99.
001791*    A/F/D as of the end of this run (a freeze applied during
001792*    this run, or an unfreeze applied from WALPARM, both land
001793*    here)
001800     05  WOT-STATUS              PIC X(1).
001801*    timestamp of the freeze that is in effect at end of run,
001802*    spaces if the wallet is not frozen
001810     05  WOT-FROZEN-AT           PIC X(14).
001811*    running total of today's DEBIT/TRANSFER-out spend, reset
001812*    to zero only by an operator unfreeze (U6)
001820     05  WOT-DAILY-SPENT         PIC S9(7)V99.
001821*    wallet-opened timestamp, unchanged from the input master
001830     05  WOT-CREATED             PIC X(14).
001840     05  FILLER                  PIC X(7).
001870*
001880*    JOURNAL-RECORD (U4) - see COPYLIB-JOURNL.CPY; one record
001890*    written per transaction, posted or rejected, by
001900*    370-WRITE-JOURNAL-RECORD
001910 FD  JOURNAL
001920     LABEL RECORD STANDARD.
001930     COPY JOURNL.
001940*
001950*    printed report, 132-column, one RPTFILE-REC WRITE per line
001960*    - the group-level print-line layouts that MOVE INTO this
001970*    record are carried in WORKING-STORAGE below
001980 FD  RPTFILE
001990     LABEL RECORD STANDARD.
002000 01  RPTFILE-REC                 PIC X(132).
002010*
002020*    operator unfreeze-action control record (U6) - PARM-ACTION
002030*    'U' means unfreeze PARM-WALLET-ID; any other action code
002040*    is ignored by 240-APPLY-UNFREEZE-PARMS (no other action is
002050*    defined for this run as of this version)
002060 FD  WALPARM
002070     LABEL RECORD STANDARD.
002080 01  WALPARM-REC.
002090     05  PARM-ACTION             PIC X(1).
002100         88  PARM-IS-UNFREEZE        VALUE 'U'.
002101*    wallet this action applies to; ignored if PARM-ACTION is
002102*    not a recognized code
002110     05  PARM-WALLET-ID          PIC 9(6).
002111*    the large spare area below is deliberate - this control
002112*    record has room for the next action code's own parameters
002113*    (e.g. a future "set new daily limit" action) without
002114*    forcing every existing WALPARM record on disk to be
002115*    rewritten to a new length
002120     05  FILLER                  PIC X(73).
002130*
002140*    sort-work record - SORT's USING copies JOURNAL-RECORD field
002150*    for field under the SRT- prefix so the GIVING pass can
002160*    write SORTED-JOUR in the SJ- shape the report reads
002170 SD  SORTWORK.
002180 01  SORTWORK-REC.
002181*    field-for-field copy of JOURNAL-RECORD under the SRT-
002182*    prefix - SORT's USING phase moves JOURNAL straight into
002183*    this shape with no explicit MOVE statements in this
002184*    program (the SORT statement itself does the copying)
002190     05  SRT-TXN-ID              PIC X(10).
002191*    this is the SORT key (ascending, see 500-PRINT-SUMMARY-
002192*    REPORT) - it is what puts every journal record for one
002193*    wallet together for the control-break report
002200     05  SRT-WALLET              PIC 9(6).
002210     05  SRT-TYPE                PIC X(8).
002220     05  SRT-AMOUNT              PIC S9(7)V99.
002230     05  SRT-TO-WALLET           PIC 9(6).
002240     05  SRT-DATE                PIC X(14).
002250     05  SRT-DESC                PIC X(30).
002260     05  SRT-STATUS              PIC X(8).
002270     05  SRT-REASON              PIC X(30).
002280     05  SRT-BALANCE             PIC S9(7)V99.
002290     05  FILLER                  PIC X(4).
002300*
002310*    SORT's GIVING output - JOURNAL's own records, re-ordered
002320*    ascending by wallet id, read back only by the report pass
002330*    in 500-PRINT-SUMMARY-REPORT; JOURNAL itself is untouched
002340*    and keeps its original arrival-order content on disk
002350 FD  SORTED-JOUR
002360     LABEL RECORD STANDARD.
002370 01  SORTED-JOUR-REC.
002371*    same fields as SORTWORK-REC, SJ- prefix - this is the
002372*    shape 520-PRINT-DETAIL-LINE actually reads the sorted
002373*    journal back in as, one record at a time
002380     05  SJ-TXN-ID               PIC X(10).
002390     05  SJ-WALLET               PIC 9(6).
002400     05  SJ-TYPE                 PIC X(8).
002410     05  SJ-AMOUNT               PIC S9(7)V99.
002420     05  SJ-TO-WALLET            PIC 9(6).
002430     05  SJ-DATE                 PIC X(14).
002440     05  SJ-DESC                 PIC X(30).
002450     05  SJ-STATUS               PIC X(8).
002460     05  SJ-REASON               PIC X(30).
002470     05  SJ-BALANCE              PIC S9(7)V99.
002480     05  FILLER                  PIC X(4).
002490**************************************************************
002500 WORKING-STORAGE SECTION.
002510**************************************************************
002520*    switches - one end-of-file flag per input file, plus the
002530*    per-transaction and per-report-pass flags the PROCEDURE
002540*    DIVISION tests with 88-level conditions instead of raw 'Y'
002550 01  SWITCHES.
002560     05  END-OF-USERFILE-SW      PIC X(1) VALUE 'N'.
002570         88  EOF-USERFILE            VALUE 'Y'.
002580     05  END-OF-WALLETIN-SW      PIC X(1) VALUE 'N'.
002590         88  EOF-WALLETIN             VALUE 'Y'.
002600     05  END-OF-TRANSFILE-SW     PIC X(1) VALUE 'N'.
002610         88  EOF-TRANSFILE            VALUE 'Y'.
002620     05  END-OF-WALPARM-SW       PIC X(1) VALUE 'N'.
002630         88  EOF-WALPARM              VALUE 'Y'.
002640     05  END-OF-SORTED-JOUR-SW   PIC X(1) VALUE 'N'.
002650         88  EOF-SORTED-JOUR          VALUE 'Y'.
002660     05  TRANS-REJECT-SW         PIC X(1) VALUE 'N'.
002670         88  TRANS-REJECTED           VALUE 'Y'.
002680     05  SOURCE-WALLET-FOUND-SW  PIC X(1) VALUE 'N'.
002690         88  SOURCE-WALLET-FOUND     VALUE 'Y'.
002700     05  TARGET-WALLET-FOUND-SW  PIC X(1) VALUE 'N'.
002710         88  TARGET-WALLET-FOUND     VALUE 'Y'.
002720     05  FIRST-WALLET-LINE-SW    PIC X(1) VALUE 'Y'.
002730         88  FIRST-WALLET-LINE        VALUE 'Y'.
002740     05  DUPLICATE-EMAIL-SW      PIC X(1) VALUE 'N'.
002750         88  DUPLICATE-EMAIL          VALUE 'Y'.
002755*    spare switch byte, reserved for the next flag this group
002757*    needs - same convention the copybooks keep on every record
002759     05  FILLER                  PIC X(1) VALUE SPACE.
002760*
002770*    file status fields - tested once right after each OPEN so
002780*    a missing optional file (WALPARM) degrades to "no records"
002790*    instead of an abend, and a bad mandatory file is caught
002800*    before the first READ rather than faulting on it
002810 01  FILE-STATUS-FIELDS.
002820     05  USERFILE-FS             PIC X(2).
002830         88  USERFILE-SUCCESSFUL      VALUE '00'.
002840     05  WALLETIN-FS             PIC X(2).
002850         88  WALLETIN-SUCCESSFUL      VALUE '00'.
002860     05  TRANSFILE-FS            PIC X(2).
002870         88  TRANSFILE-SUCCESSFUL     VALUE '00'.
002880     05  WALLETOUT-FS            PIC X(2).
002890         88  WALLETOUT-SUCCESSFUL     VALUE '00'.
002900     05  JOURNAL-FS              PIC X(2).
002910         88  JOURNAL-SUCCESSFUL       VALUE '00'.
002920     05  RPTFILE-FS              PIC X(2).
002930         88  RPTFILE-SUCCESSFUL       VALUE '00'.
002940     05  WALPARM-FS              PIC X(2).
002950         88  WALPARM-SUCCESSFUL       VALUE '00'.
002960     05  SORTED-JOUR-FS          PIC X(2).
002970         88  SORTED-JOUR-SUCCESSFUL   VALUE '00'.
002975*    spare status slot, reserved for the next SELECT this
002977*    program picks up
002979     05  FILLER                  PIC X(2) VALUE SPACES.
002980*
002990*    counts and money totals (U4) - accumulated record by
003000*    record in 380-ACCUMULATE-TOTALS and printed by
003010*    560-PRINT-REPORT-TRAILER and 900-DISPLAY-RUN-SUMMARY
003020 01  COUNTS-FIELDS.
003030     05  USER-COUNT              PIC S9(7) COMP VALUE ZERO.
003040     05  WALLET-COUNT            PIC S9(7) COMP VALUE ZERO.
003050     05  TRANS-READ-COUNT        PIC S9(7) COMP VALUE ZERO.
003060     05  CREDIT-COUNT            PIC S9(7) COMP VALUE ZERO.
003070     05  DEBIT-COUNT             PIC S9(7) COMP VALUE ZERO.
003080     05  TRANSFER-COUNT          PIC S9(7) COMP VALUE ZERO.
003090     05  REJECTED-COUNT          PIC S9(7) COMP VALUE ZERO.
003100     05  ACTIVE-COUNT            PIC S9(7) COMP VALUE ZERO.
003110     05  CREDIT-AMOUNT-TOTAL     PIC S9(7)V99 VALUE ZERO.
003120     05  DEBIT-AMOUNT-TOTAL      PIC S9(7)V99 VALUE ZERO.
003130     05  TRANSFER-AMOUNT-TOTAL   PIC S9(7)V99 VALUE ZERO.
003140     05  FINAL-BALANCE-TOTAL     PIC S9(9)V99 VALUE ZERO.
003145*    spare accumulator, reserved for the next grand total a
003147*    future change to the trailer section needs
003149     05  FILLER                  PIC S9(7) COMP VALUE ZERO.
003150*
003160*    run date/time - no intrinsic FUNCTION, windowed century;
003170*    built once in 010-INITIALIZE and referenced everywhere a
003180*    timestamp is needed (report heading, freeze stamp, the
003190*    two DISPLAY summaries)
003200 01  RUN-DATE-TIME-FIELDS.
003210     05  RUN-DATE-RAW            PIC 9(6).
003220     05  RUN-TIME-RAW            PIC 9(8).
003225     05  FILLER                  PIC X(1) VALUE SPACE.
003230*
003240*    same six bytes, viewed as the individual YY/MM/DD/HH/MI/SS
003250*    pieces the STRING in 010-INITIALIZE assembles into
003260*    CURRENT-RUN-TIMESTAMP
003270 01  RUN-DATE-TIME-FIELDS-ALT REDEFINES RUN-DATE-TIME-FIELDS.
003280     05  RUN-DATE-YY             PIC 9(2).
003290     05  RUN-DATE-MM             PIC 9(2).
003300     05  RUN-DATE-DD             PIC 9(2).
003310     05  RUN-TIME-HH             PIC 9(2).
003320     05  RUN-TIME-MI             PIC 9(2).
003330     05  RUN-TIME-SS             PIC 9(2).
003340     05  RUN-TIME-CS             PIC 9(2).
003345     05  FILLER                  PIC X(1) VALUE SPACE.
003350*
003360*    standalone scalar work fields - century window result,
003370*    assembled 14-byte run timestamp, and the report page
003380*    counter (bumped if a future change adds page overflow)
003390 77  RUN-CENTURY                 PIC 9(2) VALUE ZERO.
003400 77  CURRENT-RUN-TIMESTAMP       PIC X(14) VALUE SPACES.
003410 77  REPORT-PAGE-NUMBER          PIC S9(5) COMP VALUE ZERO.
003420*
003430*    user table - loaded ascending USR-ID, searched binary by
003440*    220-CHECK-WALLET-OWNER and 115-CHECK-ONE-PRIOR-EMAIL; table
003450*    shape mirrors USER-RECORD field for field, -U suffix
003460 01  USER-TABLE-CONTROL.
003470     05  USER-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
003480             DEPENDING ON USER-COUNT
003490             ASCENDING KEY IS USR-ID-U
003500             INDEXED BY USR-IDX.
003510         10  USR-ID-U            PIC 9(6).
003520         10  USR-NAME-U          PIC X(30).
003530         10  USR-EMAIL-U         PIC X(40).
003540         10  USR-AGE-U           PIC 9(3).
003550         10  USR-CREATED-U       PIC X(14).
003560         10  FILLER              PIC X(7).
003570*
003580*    wallet table - loaded ascending WAL-ID, searched binary
003590*    (mirrors COPYLIB-WALLET WALLET-RECORD, see the note in
003600*    that copybook for why no record is COPYd here); carries
003610*    the per-wallet posted-count and net-movement accumulators
003620*    the control-break report needs (U4)
003630 01  WALLET-TABLE-CONTROL.
003640     05  WALLET-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
003650             DEPENDING ON WALLET-COUNT
003660             ASCENDING KEY IS WAL-ID-T
003670             INDEXED BY WAL-IDX.
003680         10  WAL-ID-T            PIC 9(6).
003690         10  WAL-USER-ID-T       PIC 9(6).
003700         10  WAL-BALANCE-T       PIC S9(7)V99.
003710         10  WAL-STATUS-T        PIC X(1).
003720             88  WAL-ACTIVE-T        VALUE 'A'.
003730             88  WAL-FROZEN-T        VALUE 'F'.
003740             88  WAL-DEACTIVATED-T   VALUE 'D'.
003750         10  WAL-FROZEN-AT-T     PIC X(14).
003760         10  WAL-DAILY-SPENT-T   PIC S9(7)V99.
003770         10  WAL-CREATED-T       PIC X(14).
003780         10  WAL-OWNER-FOUND-T   PIC X(1).
003790             88  WAL-OWNER-FOUND-T-YES  VALUE 'Y'.
003800         10  WAL-POSTED-CNT-T    PIC S9(7) COMP.
003810         10  WAL-NET-MOVEMENT-T  PIC S9(7)V99.
003820         10  FILLER              PIC X(7).
003830*
003840*    working copy of the pending transaction's reject reason,
003850*    the saved table index of each side of the transaction
003860*    (set once by 320-FIND-WALLETS, read by every posting and
003870*    accumulator paragraph after it), and the balance to report
003880*    on the journal line
003890 01  TRANS-WORK-AREA.
003900     05  WORK-REJECT-REASON      PIC X(30) VALUE SPACES.
003910     05  SOURCE-WAL-IDX-SAVE     PIC S9(7) COMP VALUE ZERO.
003920     05  TARGET-WAL-IDX-SAVE     PIC S9(7) COMP VALUE ZERO.
003930     05  JOURNAL-BALANCE-AFTER   PIC S9(7)V99 VALUE ZERO.
003940*
003950*    report print lines - one 01 group per distinct RPTFILE
003960*    line image; WRITE ... FROM moves the whole group to
003970*    RPTFILE-REC, so every group below is padded with FILLER
003980*    to the full 132-byte print width
003990*
004000*    page heading, line 1 - report title, centered
004010 01  HEADING-LINE-1.
004020     05  FILLER                  PIC X(40) VALUE SPACES.
004030     05  FILLER                  PIC X(32)
004040             VALUE 'WALLET TRANSACTION SUMMARY REPORT'.
004050     05  FILLER                  PIC X(60) VALUE SPACES.
004060*
004070*    page heading, line 2 - run date and page number
004080 01  HEADING-LINE-2.
004090     05  FILLER                  PIC X(6) VALUE 'RUN DT'.
004100     05  HDG-RUN-DATE            PIC X(10) VALUE SPACES.
004110     05  FILLER                  PIC X(99) VALUE SPACES.
004120     05  FILLER                  PIC X(5) VALUE 'PAGE '.
004130     05  HDG-PAGE-NO             PIC ZZZZ9.
004140     05  FILLER                  PIC X(7) VALUE SPACES.
004150*
004160*    column headings over the detail section
004170 01  COLUMN-HEADING-LINE.
004180     05  FILLER                  PIC X(11) VALUE 'TXN-ID'.
004190     05  FILLER                  PIC X(9) VALUE 'WALLET'.
004200     05  FILLER                  PIC X(10) VALUE 'TYPE'.
004210     05  FILLER                  PIC X(16) VALUE 'AMOUNT'.
004220     05  FILLER                  PIC X(10) VALUE 'STATUS'.
004230     05  FILLER                  PIC X(30) VALUE 'REASON'.
004240     05  FILLER                  PIC X(46) VALUE SPACES.
004250*
004260*    one detail line per journal record, sorted-in wallet order
004270 01  DETAIL-LINE.
004280     05  DTL-TXN-ID              PIC X(11) VALUE SPACES.
004290     05  DTL-WALLET              PIC 9(6)  VALUE ZERO.
004300     05  FILLER                  PIC X(3) VALUE SPACES.
004310     05  DTL-TYPE                PIC X(10) VALUE SPACES.
004320     05  DTL-AMOUNT              PIC ZZ,ZZZ,ZZ9.99-.
004330     05  FILLER                  PIC X(2) VALUE SPACES.
004340     05  DTL-STATUS              PIC X(10) VALUE SPACES.
004350     05  DTL-REASON              PIC X(30) VALUE SPACES.
004360     05  FILLER                  PIC X(46) VALUE SPACES.
004370*
004380*    control-break subtotal, printed when the wallet id changes
004390*    (or at end of report) - posted count and net movement for
004400*    the wallet just finished
004410 01  SUBTOTAL-LINE.
004420     05  FILLER                  PIC X(5) VALUE SPACES.
004430     05  FILLER                  PIC X(9) VALUE 'WALLET'.
004440     05  SUB-WALLET              PIC 9(6) VALUE ZERO.
004450     05  FILLER                  PIC X(4) VALUE SPACES.
004460     05  FILLER                  PIC X(7) VALUE 'POSTED'.
004470     05  SUB-POSTED-CNT          PIC ZZZ9.
004480     05  FILLER                  PIC X(4) VALUE SPACES.
004490     05  FILLER                  PIC X(14) VALUE 'NET MOVEMENT'.
004500     05  SUB-NET-MOVEMENT        PIC ZZ,ZZZ,ZZ9.99-.
004510     05  FILLER                  PIC X(65) VALUE SPACES.
004520*
004530*    U5 - printed by 220-CHECK-WALLET-OWNER for a wallet whose
004540*    WAL-USER-ID does not appear on the user master
004550 01  OWNER-WARNING-LINE.
004560     05  FILLER                  PIC X(4) VALUE '*** '.
004570     05  FILLER                  PIC X(14)
004580             VALUE 'WALLET OWNER '.
004590     05  WRN-USER-ID             PIC 9(6) VALUE ZERO.
004600     05  FILLER                  PIC X(20)
004610             VALUE ' NOT ON USER MASTER'.
004620     05  FILLER                  PIC X(1) VALUE SPACES.
004630     05  FILLER                  PIC X(5) VALUE 'WAL= '.
004640     05  WRN-WALLET-ID           PIC 9(6) VALUE ZERO.
004650     05  FILLER                  PIC X(76) VALUE SPACES.
004660*
004670*    report trailer, line 1 - section banner
004680 01  TRAILER-LINE-1.
004690     05  FILLER                  PIC X(20) VALUE SPACES.
004700     05  FILLER                  PIC X(34)
004710             VALUE '-- REPORT TRAILER - GRAND TOTALS --'.
004720     05  FILLER                  PIC X(78) VALUE SPACES.
004730*
004740*    trailer lines 2-4 - one per transaction type, count and
004750*    money total
004760 01  TRAILER-LINE-2.
004770     05  FILLER                  PIC X(10) VALUE 'CREDIT   '.
004780     05  TLR-CREDIT-CNT          PIC ZZZ,ZZ9.
004790     05  FILLER                  PIC X(3) VALUE SPACES.
004800     05  TLR-CREDIT-AMT          PIC Z,ZZZ,ZZ9.99-.
004810     05  FILLER                  PIC X(99) VALUE SPACES.
004820*
004830 01  TRAILER-LINE-3.
004840     05  FILLER                  PIC X(10) VALUE 'DEBIT    '.
004850     05  TLR-DEBIT-CNT           PIC ZZZ,ZZ9.
004860     05  FILLER                  PIC X(3) VALUE SPACES.
004870     05  TLR-DEBIT-AMT           PIC Z,ZZZ,ZZ9.99-.
004880     05  FILLER                  PIC X(99) VALUE SPACES.
004890*
004900 01  TRAILER-LINE-4.
004910     05  FILLER                  PIC X(10) VALUE 'TRANSFER '.
004920     05  TLR-TRANSFER-CNT        PIC ZZZ,ZZ9.
004930     05  FILLER                  PIC X(3) VALUE SPACES.
004940     05  TLR-TRANSFER-AMT        PIC Z,ZZZ,ZZ9.99-.
004950     05  FILLER                  PIC X(99) VALUE SPACES.
004960*
004970*    trailer line 5 - total rejected, no money amount (a
004980*    rejected transaction never moves a balance)
004990 01  TRAILER-LINE-5.
005000     05  FILLER                  PIC X(10) VALUE 'REJECTED '.
005010     05  TLR-REJECTED-CNT        PIC ZZZ,ZZ9.
005020     05  FILLER                  PIC X(115) VALUE SPACES.
005030*
005040*    trailer line 6 - total accepted (posted) transactions
005050 01  TRAILER-LINE-6.
005060     05  FILLER                  PIC X(10) VALUE 'ACTIVE   '.
005070     05  TLR-ACTIVE-CNT          PIC ZZZ,ZZ9.
005080     05  FILLER                  PIC X(115) VALUE SPACES.
005090*
005100*    trailer line 7 - grand total of every wallet's balance as
005110*    rewritten to WALLETOUT; a useful cross-check against the
005120*    prior run's same total plus/minus this run's net movement
005130 01  TRAILER-LINE-7.
005140     05  FILLER              PIC X(18) VALUE 'FINAL TOTAL BAL  '.
005150     05  TLR-FINAL-BALANCE       PIC ZZZ,ZZZ,ZZ9.99-.
005160     05  FILLER                  PIC X(99) VALUE SPACES.
005170**************************************************************
005180 PROCEDURE DIVISION.
005190**************************************************************
005200*    mainline - one pass to load each master, one pass to
005210*    apply any unfreeze parms, one pass to post transactions,
005220*    one pass to rewrite the wallet master, then the report
005230**************************************************************
005240 000-POST-WALLETS.
005250
005251*    step 1 - build the run timestamp, open every file, prime
005252*    the first READ of each input file
005260     PERFORM 010-INITIALIZE
005261*    step 2 - U5, load the user master entirely into memory
005270     PERFORM 100-LOAD-USER-MASTER THRU 100-EXIT
005280         UNTIL EOF-USERFILE
005281*    step 3 - U2/U3/U6, load the wallet master, flag owner
005282*    lookups, clamp any stray negative carryover balance
005290     PERFORM 200-LOAD-WALLET-MASTER THRU 200-EXIT
005300         UNTIL EOF-WALLETIN
005301*    step 4 - U6, apply any operator unfreeze actions before
005302*    the first transaction is read
005310     PERFORM 240-APPLY-UNFREEZE-PARMS THRU 240-EXIT
005320         UNTIL EOF-WALPARM
005321*    step 5 - U1/U2/U3/U6, the main posting loop, one
005322*    transaction record in, one journal record out, every time
005330     PERFORM 300-PROCESS-ONE-TRANSACTION THRU 300-EXIT
005340         UNTIL EOF-TRANSFILE
005341*    step 6 - rewrite the wallet master as of end of run,
005342*    wallet by wallet, in the order it was loaded
005350     PERFORM 400-REWRITE-WALLET-MASTER THRU 400-EXIT
005360         VARYING WAL-IDX FROM 1 BY 1
005370         UNTIL WAL-IDX > WALLET-COUNT
005371*    step 7 - U4, the printed transaction summary report
005380     PERFORM 500-PRINT-SUMMARY-REPORT
005381*    step 8 - close out every file this program opened
005390     PERFORM 900-TERMINATE
005400
005410     GOBACK
005420     .
005430**************************************************************
005440*    build the run timestamp from ACCEPT FROM DATE/TIME (no
005450*    intrinsic FUNCTION), open every file, and prime the first
005460*    READ of each input file so the PERFORM ... UNTIL EOF-xxx
005470*    loops in 000-POST-WALLETS start from a record already in
005480*    hand, the shop's standard priming-read idiom
005490**************************************************************
005500 010-INITIALIZE.
005510
005520     ACCEPT RUN-DATE-RAW FROM DATE
005530     ACCEPT RUN-TIME-RAW FROM TIME
005540*    two-digit year below 50 is taken as 20xx, else 19xx - the
005550*    same windowing rule the shop applied across the board for
005560*    the 1998-99 Y2K review
005570     IF RUN-DATE-YY < 50
005580         MOVE 20 TO RUN-CENTURY
005590     ELSE
005600         MOVE 19 TO RUN-CENTURY
005610     END-IF
005620     STRING RUN-CENTURY     DELIMITED BY SIZE
005630            RUN-DATE-YY     DELIMITED BY SIZE
005640            RUN-DATE-MM     DELIMITED BY SIZE
005650            RUN-DATE-DD     DELIMITED BY SIZE
005660            RUN-TIME-HH     DELIMITED BY SIZE
005670            RUN-TIME-MI     DELIMITED BY SIZE
005680            RUN-TIME-SS     DELIMITED BY SIZE
005690         INTO CURRENT-RUN-TIMESTAMP
005700     END-STRING
005710
005720     MOVE 1 TO REPORT-PAGE-NUMBER
005730
005740     OPEN INPUT  USERFILE
005750                 WALLETIN
005760                 TRANSFILE
005770                 WALPARM
005780          OUTPUT WALLETOUT
005790                 JOURNAL
005800                 RPTFILE
005810
005820*    each priming READ falls back to an immediate EOF if its
005830*    OPEN did not come back successful, rather than reading a
005840*    file that was never really opened
005850     IF USERFILE-SUCCESSFUL
005860         READ USERFILE AT END SET EOF-USERFILE TO TRUE END-READ
005870     ELSE
005880         SET EOF-USERFILE TO TRUE
005890     END-IF
005900
005910     IF WALLETIN-SUCCESSFUL
005920         READ WALLETIN AT END SET EOF-WALLETIN TO TRUE END-READ
005930     ELSE
005940         SET EOF-WALLETIN TO TRUE
005950     END-IF
005960
005970*    WALPARM is SELECT OPTIONAL - a non-zero status here just
005980*    means "no control file this run", not an error
005990     IF WALPARM-SUCCESSFUL
006000         READ WALPARM AT END SET EOF-WALPARM TO TRUE END-READ
006010     ELSE
006020         SET EOF-WALPARM TO TRUE
006030     END-IF
006040
006050     IF TRANSFILE-SUCCESSFUL
006060         READ TRANSFILE AT END SET EOF-TRANSFILE TO TRUE END-READ
006070     ELSE
006080         SET EOF-TRANSFILE TO TRUE
006090     END-IF
006100     .
006110**************************************************************
006120*    U5 - load the user master into the in-memory table and
006130*    apply the field-level user validation rules; a failing
006140*    record still loads (postings never block on it) but a
006150*    warning line is queued for the report trailer area.
006160**************************************************************
006170 100-LOAD-USER-MASTER.
006180
006181*    USERFILE is read in ascending USR-ID order, same order it
006182*    is loaded into the table, so USER-TABLE-ENTRY's ASCENDING
006183*    KEY clause is satisfied with no sort of our own
006190     ADD 1 TO USER-COUNT
006200     MOVE USR-ID     TO USR-ID-U (USER-COUNT)
006210     MOVE USR-NAME   TO USR-NAME-U (USER-COUNT)
006220     MOVE USR-EMAIL  TO USR-EMAIL-U (USER-COUNT)
006230     MOVE USR-AGE    TO USR-AGE-U (USER-COUNT)
006240     MOVE USR-CREATED TO USR-CREATED-U (USER-COUNT)
006250
006260     PERFORM 110-VALIDATE-USER-RECORD THRU 110-EXIT
006270
006280     READ USERFILE AT END SET EOF-USERFILE TO TRUE END-READ
006290     .
006300 100-EXIT.
006310     EXIT.
006320**************************************************************
006330*    U5 - name/email/age and duplicate-email checks; this shop
006340*    has never blocked a posting run on a bad user record, so
006350*    the only action on failure is the DISPLAY below (console
006360*    log, picked up by operations on the run's SYSOUT)
006370**************************************************************
006380 110-VALIDATE-USER-RECORD.
006390
006391*    the duplicate-email scan only looks backward over entries
006392*    already in the table - USER-COUNT has already been
006393*    bumped by the caller, so index USER-COUNT is this record
006400     SET DUPLICATE-EMAIL TO FALSE
006410     IF USER-COUNT > 1
006420         PERFORM 115-CHECK-ONE-PRIOR-EMAIL
006430             VARYING USR-IDX FROM 1 BY 1
006440             UNTIL USR-IDX >= USER-COUNT
006450     END-IF
006460
006470     IF USR-NAME-U (USER-COUNT) = SPACES
006480        OR USR-EMAIL-U (USER-COUNT) = SPACES
006490        OR USR-AGE-U (USER-COUNT) < 18
006500        OR USR-AGE-U (USER-COUNT) > 100
006510        OR DUPLICATE-EMAIL
006520         DISPLAY '*** INVALID USER RECORD - USR-ID '
006530             USR-ID-U (USER-COUNT)
006540     END-IF
006550     .
006560 110-EXIT.
006570     EXIT.
006580**************************************************************
006590*    one iteration of the duplicate-email scan, pulled out of
006600*    110-VALIDATE-USER-RECORD into its own paragraph so the
006610*    loop can run as an out-of-line PERFORM ... VARYING instead
006620*    of an inline PERFORM ... END-PERFORM
006630**************************************************************
006640 115-CHECK-ONE-PRIOR-EMAIL.
006650
006651*    linear, not binary - the table is not guaranteed sorted
006652*    by email, only by USR-ID-U, so SEARCH ALL does not apply
006660     IF USR-EMAIL-U (USR-IDX) = USR-EMAIL-U (USER-COUNT)
006670         SET DUPLICATE-EMAIL TO TRUE
006680     END-IF
006690     .
006700**************************************************************
006710*    U2/U3/U6 - load the wallet master ascending into the
006720*    table that 320-FIND-WALLETS searches with SEARCH ALL, and
006730*    flag whether each wallet's owner is on the user master.
006740**************************************************************
006750 200-LOAD-WALLET-MASTER.
006760
006761*    one table entry per WALLETIN record, field for field;
006762*    the two accumulators start at zero every run - they hold
006763*    no carryover meaning from a prior run's master
006770     ADD 1 TO WALLET-COUNT
006780     MOVE WAL-ID          TO WAL-ID-T (WALLET-COUNT)
006790     MOVE WAL-USER-ID     TO WAL-USER-ID-T (WALLET-COUNT)
006800     MOVE WAL-BALANCE     TO WAL-BALANCE-T (WALLET-COUNT)
006810     MOVE WAL-STATUS      TO WAL-STATUS-T (WALLET-COUNT)
006820     MOVE WAL-FROZEN-AT   TO WAL-FROZEN-AT-T (WALLET-COUNT)
006830     MOVE WAL-DAILY-SPENT TO WAL-DAILY-SPENT-T (WALLET-COUNT)
006840     MOVE WAL-CREATED     TO WAL-CREATED-T (WALLET-COUNT)
006850     MOVE ZERO            TO WAL-POSTED-CNT-T (WALLET-COUNT)
006860     MOVE ZERO            TO WAL-NET-MOVEMENT-T (WALLET-COUNT)
006870     MOVE 'N'             TO WAL-OWNER-FOUND-T (WALLET-COUNT)
006880
006881*    defaults applied, then the owner-master lookup, before
006882*    this entry is eligible for 320-FIND-WALLETS to locate it
006890     PERFORM 230-INIT-WALLET-DEFAULTS THRU 230-EXIT
006900     PERFORM 220-CHECK-WALLET-OWNER THRU 220-EXIT
006910
006920     READ WALLETIN AT END SET EOF-WALLETIN TO TRUE END-READ
006930     .
006940 200-EXIT.
006950     EXIT.
006960**************************************************************
006970*    U6 - a wallet master entry carried over with a negative
006980*    balance (should never happen, but the prior system's
006990*    wallet-creation path clamped this) loads at zero instead.
007000**************************************************************
007010 230-INIT-WALLET-DEFAULTS.
007020
007021*    ticket 0079 - this guard exists only for a master carried
007022*    over from before balance validation was tightened on the
007023*    posting side; a brand-new wallet record should never need
007024*    the clamp, but the check costs nothing to leave in
007030     IF WAL-BALANCE-T (WALLET-COUNT) < ZERO
007040         MOVE ZERO TO WAL-BALANCE-T (WALLET-COUNT)
007050     END-IF
007060     .
007070 230-EXIT.
007080     EXIT.
007090**************************************************************
007100*    U5 - a wallet whose WAL-USER-ID is not on the user master
007110*    is still loaded and still eligible to post transactions.
007120*    This paragraph only records the miss, on WAL-OWNER-FOUND-T;
007121*    it must NOT write OWNER-WARNING-LINE itself, because this
007122*    paragraph runs during the wallet-master LOAD pass, well
007123*    before 505-PRINT-PAGE-HEADING ever writes RPTFILE's title
007124*    and column headings.  535-PRINT-OWNER-WARNINGS, called
007125*    from 500-PRINT-SUMMARY-REPORT right after the page heading
007126*    prints, is what actually writes the warning lines, so
007127*    RPTFILE keeps its heading / detail-and-break / trailer order.
007140**************************************************************
007150 220-CHECK-WALLET-OWNER.
007160
007161*    USER-TABLE-ENTRY must already be fully loaded and stable
007162*    (USER-COUNT frozen) before this SEARCH ALL runs - it is,
007163*    because 100-LOAD-USER-MASTER always finishes ahead of
007164*    200-LOAD-WALLET-MASTER in the mainline
007170     SET USR-IDX TO 1
007180     SEARCH ALL USER-TABLE-ENTRY
007190         AT END
007195             CONTINUE
007230         WHEN USR-ID-U (USR-IDX) = WAL-USER-ID-T (WALLET-COUNT)
007240             MOVE 'Y' TO WAL-OWNER-FOUND-T (WALLET-COUNT)
007250     END-SEARCH
007260     .
007270 220-EXIT.
007280     EXIT.
007290**************************************************************
007300*    U6 - operator unfreeze action, applied before any
007310*    transaction is posted against the wallet table.  Every
007320*    WALPARM record with PARM-ACTION other than 'U' is read and
007330*    discarded - this version only understands unfreeze.
007340**************************************************************
007350 240-APPLY-UNFREEZE-PARMS.
007360
007361*    this paragraph runs once per WALPARM record, before the
007362*    first transaction is touched, so an unfrozen wallet is
007363*    free to post again starting with today's first record
007370     IF PARM-IS-UNFREEZE
007380         SET WAL-IDX TO 1
007390         SEARCH ALL WALLET-TABLE-ENTRY
007400             AT END
007410                 DISPLAY '*** WALPARM UNFREEZE - WALLET NOT '
007420                     'ON MASTER - WAL= ' PARM-WALLET-ID
007430             WHEN WAL-ID-T (WAL-IDX) = PARM-WALLET-ID
007440                 SET WAL-ACTIVE-T (WAL-IDX) TO TRUE
007450                 MOVE SPACES TO WAL-FROZEN-AT-T (WAL-IDX)
007460                 MOVE ZERO TO WAL-DAILY-SPENT-T (WAL-IDX)
007470         END-SEARCH
007480     END-IF
007490
007500     READ WALPARM AT END SET EOF-WALPARM TO TRUE END-READ
007510     .
007520 240-EXIT.
007530     EXIT.
007540**************************************************************
007550*    U1/U2/U3/U6 - validate, locate, post or reject one
007560*    pending transaction, then write its journal record.  The
007570*    three PERFORMs below only run while the prior step has not
007580*    already rejected the transaction - a fast-fail chain.
007590**************************************************************
007600 300-PROCESS-ONE-TRANSACTION.
007610
007620     ADD 1 TO TRANS-READ-COUNT
007630     SET TRANS-REJECTED TO FALSE
007640     MOVE SPACES TO WORK-REJECT-REASON
007650
007660     PERFORM 310-VALIDATE-TRANSACTION THRU 310-EXIT
007670
007680     IF NOT TRANS-REJECTED
007690         PERFORM 320-FIND-WALLETS THRU 320-EXIT
007700     END-IF
007710
007720     IF NOT TRANS-REJECTED
007730         EVALUATE TRUE
007740             WHEN TXN-IS-CREDIT
007750                 PERFORM 330-POST-CREDIT THRU 330-EXIT
007760             WHEN TXN-IS-DEBIT
007770                 PERFORM 340-POST-DEBIT THRU 340-EXIT
007780             WHEN TXN-IS-TRANSFER
007790                 PERFORM 350-POST-TRANSFER THRU 350-EXIT
007800         END-EVALUATE
007810     END-IF
007820
007830     PERFORM 370-WRITE-JOURNAL-RECORD THRU 370-EXIT
007840     PERFORM 380-ACCUMULATE-TOTALS THRU 380-EXIT
007850
007860     READ TRANSFILE AT END SET EOF-TRANSFILE TO TRUE END-READ
007870     .
007880 300-EXIT.
007890     EXIT.
007900**************************************************************
007910*    U1 - applied in spec order, first failing rule wins; once
007920*    TRANS-REJECTED is set no later IF in this paragraph can
007930*    overwrite WORK-REJECT-REASON, so the reported reason is
007940*    always the first rule that actually failed.
007950**************************************************************
007960 310-VALIDATE-TRANSACTION.
007970
007980*    rule 1 - a blank transaction id cannot be journaled
007990     IF TXN-ID = SPACES
008000         SET TRANS-REJECTED TO TRUE
008010         MOVE 'MISSING TXN ID' TO WORK-REJECT-REASON
008020     END-IF
008030
008040*    rule 2 - must be one of the three known transaction types
008050     IF NOT TRANS-REJECTED
008060         IF NOT TXN-IS-CREDIT AND NOT TXN-IS-DEBIT
008070                 AND NOT TXN-IS-TRANSFER
008080             SET TRANS-REJECTED TO TRUE
008090             MOVE 'INVALID TYPE' TO WORK-REJECT-REASON
008100         END-IF
008110     END-IF
008120
008130*    rule 3 - a zero or negative amount never posts
008140     IF NOT TRANS-REJECTED
008150         IF TXN-AMOUNT NOT > ZERO
008160             SET TRANS-REJECTED TO TRUE
008170             MOVE 'NON-POSITIVE AMOUNT' TO WORK-REJECT-REASON
008180         END-IF
008190     END-IF
008200
008210*    rule 4 - amount must fall within the shop's posting limits
008220     IF NOT TRANS-REJECTED
008230         IF TXN-AMOUNT < 1.00 OR TXN-AMOUNT > 50000.00
008240             SET TRANS-REJECTED TO TRUE
008250             MOVE 'AMOUNT OUT OF LIMITS' TO WORK-REJECT-REASON
008260         END-IF
008270     END-IF
008280
008290*    rule 5 - a blank description cannot be journaled
008300     IF NOT TRANS-REJECTED
008310         IF TXN-DESC = SPACES
008320             SET TRANS-REJECTED TO TRUE
008330             MOVE 'MISSING DESCRIPTION' TO WORK-REJECT-REASON
008340         END-IF
008350     END-IF
008360     .
008370 310-EXIT.
008380     EXIT.
008390**************************************************************
008400*    locate the transaction's wallet(s) by binary search; for
008410*    CREDIT/DEBIT only the source entry is needed, TRANSFER
008420*    needs both sides before either balance is touched (U3).
008430*    SOURCE-WAL-IDX-SAVE/TARGET-WAL-IDX-SAVE are set here and
008440*    read by every paragraph downstream in this transaction.
008450**************************************************************
008460 320-FIND-WALLETS.
008470
008480     SET SOURCE-WALLET-FOUND TO FALSE
008490     SET WAL-IDX TO 1
008500     SEARCH ALL WALLET-TABLE-ENTRY
008510         AT END
008520             SET TRANS-REJECTED TO TRUE
008530             MOVE 'WALLET NOT FOUND' TO WORK-REJECT-REASON
008540         WHEN WAL-ID-T (WAL-IDX) = TXN-WALLET
008550             SET SOURCE-WALLET-FOUND TO TRUE
008560             SET SOURCE-WAL-IDX-SAVE TO WAL-IDX
008570     END-SEARCH
008580
008590*    a found-but-not-active source wallet rejects just like a
008600*    not-found one, with its own reason text
008610     IF SOURCE-WALLET-FOUND AND NOT WAL-ACTIVE-T (WAL-IDX)
008620         SET TRANS-REJECTED TO TRUE
008630         MOVE 'WALLET NOT ACTIVE' TO WORK-REJECT-REASON
008640     END-IF
008650
008660*    TRANSFER also needs the destination wallet located and
008670*    checked before either balance is allowed to move (U3)
008680     IF NOT TRANS-REJECTED AND TXN-IS-TRANSFER
008690         SET TARGET-WALLET-FOUND TO FALSE
008700         SET WAL-IDX TO 1
008710         SEARCH ALL WALLET-TABLE-ENTRY
008720             AT END
008730                 SET TRANS-REJECTED TO TRUE
008740                 MOVE 'WALLET NOT FOUND' TO WORK-REJECT-REASON
008750             WHEN WAL-ID-T (WAL-IDX) = TXN-TO-WALLET
008760                 SET TARGET-WALLET-FOUND TO TRUE
008770                 SET TARGET-WAL-IDX-SAVE TO WAL-IDX
008780         END-SEARCH
008790
008800         IF TARGET-WALLET-FOUND AND NOT WAL-ACTIVE-T (WAL-IDX)
008810             SET TRANS-REJECTED TO TRUE
008820             MOVE 'WALLET NOT ACTIVE' TO WORK-REJECT-REASON
008830         END-IF
008840     END-IF
008850     .
008860 320-EXIT.
008870     EXIT.
008880**************************************************************
008890*    U2 - a CREDIT cannot fail once it reaches here (320 has
008900*    already confirmed the wallet exists and is active), so the
008910*    balance simply moves
008920**************************************************************
008930 330-POST-CREDIT.
008940
008941*    the full amount goes onto the source (and only) wallet
008950     ADD TXN-AMOUNT
008960         TO WAL-BALANCE-T (SOURCE-WAL-IDX-SAVE)
008961*    the journal line always carries the balance AFTER the
008962*    posting, never the balance before it
008970     MOVE WAL-BALANCE-T (SOURCE-WAL-IDX-SAVE)
008980         TO JOURNAL-BALANCE-AFTER
008990     .
009000 330-EXIT.
009010     EXIT.
009020**************************************************************
009030*    U2 - a DEBIT that would overdraw the wallet is rejected
009040*    wholesale; the balance is reported as-is (unchanged) on
009050*    the journal line for an overdraft reject.
009060**************************************************************
009070 340-POST-DEBIT.
009080
009090     IF TXN-AMOUNT > WAL-BALANCE-T (SOURCE-WAL-IDX-SAVE)
009100         SET TRANS-REJECTED TO TRUE
009110         MOVE 'INSUFFICIENT BALANCE' TO WORK-REJECT-REASON
009120         MOVE WAL-BALANCE-T (SOURCE-WAL-IDX-SAVE)
009130             TO JOURNAL-BALANCE-AFTER
009140     ELSE
009150         SUBTRACT TXN-AMOUNT
009160             FROM WAL-BALANCE-T (SOURCE-WAL-IDX-SAVE)
009170         ADD TXN-AMOUNT
009180             TO WAL-DAILY-SPENT-T (SOURCE-WAL-IDX-SAVE)
009190         MOVE WAL-BALANCE-T (SOURCE-WAL-IDX-SAVE)
009200             TO JOURNAL-BALANCE-AFTER
009201*            the freeze check only runs on a successful debit
009202*            - a rejected one never adds to daily-spent
009210         PERFORM 360-CHECK-DAILY-LIMIT THRU 360-EXIT
009220     END-IF
009230     .
009240 340-EXIT.
009250     EXIT.
009260**************************************************************
009270*    U3 - both sides validated in 320 before either balance
009280*    is touched, so the move is atomic: either both balances
009290*    change or neither does.  The insufficient-balance check
009300*    below is the only remaining way a TRANSFER can still fail
009310*    once 320 has cleared both wallets.
009320**************************************************************
009330 350-POST-TRANSFER.
009340
009350     IF TXN-AMOUNT > WAL-BALANCE-T (SOURCE-WAL-IDX-SAVE)
009360         SET TRANS-REJECTED TO TRUE
009370         MOVE 'INSUFFICIENT BALANCE' TO WORK-REJECT-REASON
009380         MOVE WAL-BALANCE-T (SOURCE-WAL-IDX-SAVE)
009390             TO JOURNAL-BALANCE-AFTER
009400     ELSE
009401*            source side debited and daily-spent charged...
009410         SUBTRACT TXN-AMOUNT
009420             FROM WAL-BALANCE-T (SOURCE-WAL-IDX-SAVE)
009430         ADD TXN-AMOUNT
009440             TO WAL-DAILY-SPENT-T (SOURCE-WAL-IDX-SAVE)
009441*            ...then, and only then, the destination side is
009442*            credited - both moves happen in the same paragraph
009443*            with no intervening I/O that could split them
009450         ADD TXN-AMOUNT
009460             TO WAL-BALANCE-T (TARGET-WAL-IDX-SAVE)
009470         MOVE WAL-BALANCE-T (SOURCE-WAL-IDX-SAVE)
009480             TO JOURNAL-BALANCE-AFTER
009490         PERFORM 360-CHECK-DAILY-LIMIT THRU 360-EXIT
009500     END-IF
009510     .
009520 350-EXIT.
009530     EXIT.
009540**************************************************************
009550*    U6 - freeze the source wallet once its accumulated
009560*    daily-spent breaks the daily limit; the freeze itself is
009570*    kept even if a later transaction in this run fails.  Only
009580*    the source side of a DEBIT/TRANSFER accumulates daily
009590*    spend - the destination side of a TRANSFER is a deposit,
009600*    not spend, and is never checked here.
009610**************************************************************
009620 360-CHECK-DAILY-LIMIT.
009630
009640     IF WAL-DAILY-SPENT-T (SOURCE-WAL-IDX-SAVE) > 100000.00
009650         SET WAL-FROZEN-T (SOURCE-WAL-IDX-SAVE) TO TRUE
009660         MOVE CURRENT-RUN-TIMESTAMP
009670             TO WAL-FROZEN-AT-T (SOURCE-WAL-IDX-SAVE)
009680     END-IF
009690     .
009700 360-EXIT.
009710     EXIT.
009720**************************************************************
009730*    U4 - one JOURNAL-RECORD per transaction, posted or
009740*    rejected; the permanent audit trail this program's output
009750*    is graded against downstream (WALFILT reads it unchanged).
009760**************************************************************
009770 370-WRITE-JOURNAL-RECORD.
009780
009781*    every field off the incoming transaction record is
009782*    carried onto the journal line unchanged, win or lose
009790     MOVE TXN-ID          TO JRN-TXN-ID
009800     MOVE TXN-WALLET      TO JRN-WALLET
009810     MOVE TXN-TYPE        TO JRN-TYPE
009820     MOVE TXN-AMOUNT      TO JRN-AMOUNT
009830     MOVE TXN-TO-WALLET   TO JRN-TO-WALLET
009840     MOVE TXN-DATE        TO JRN-DATE
009850     MOVE TXN-DESC        TO JRN-DESC
009860     MOVE JOURNAL-BALANCE-AFTER TO JRN-BALANCE
009870
009871*    JRN-REASON is blank for a posted transaction - it only
009872*    ever carries text for a reject, and always the first
009873*    reason found, per the rule order in 310-VALIDATE-
009874*    TRANSACTION/320-FIND-WALLETS/340/350
009880     IF TRANS-REJECTED
009890         SET JRN-REJECTED TO TRUE
009900         MOVE WORK-REJECT-REASON TO JRN-REASON
009910     ELSE
009920         SET JRN-POSTED TO TRUE
009930         MOVE SPACES TO JRN-REASON
009940     END-IF
009950
009960     WRITE JOURNAL-RECORD
009970     .
009980 370-EXIT.
009990     EXIT.
010000**************************************************************
010010*    U4 - per-type grand totals, and the per-wallet net
010020*    movement the control-break report prints; a transfer's
010030*    incoming side lands on the destination wallet's own
010040*    accumulator without a second journal record (U4/REPORTS).
010050**************************************************************
010060 380-ACCUMULATE-TOTALS.
010070
010080     IF TRANS-REJECTED
010090         ADD 1 TO REJECTED-COUNT
010100     ELSE
010110         ADD 1 TO ACTIVE-COUNT
010120         EVALUATE TRUE
010130*            CREDIT - money in; source wallet's net movement
010140*            goes up, posted-count goes up by one
010150             WHEN TXN-IS-CREDIT
010160                 ADD 1 TO CREDIT-COUNT
010170                 ADD TXN-AMOUNT TO CREDIT-AMOUNT-TOTAL
010180                 ADD 1 TO WAL-POSTED-CNT-T (SOURCE-WAL-IDX-SAVE)
010190                 ADD TXN-AMOUNT
010200                     TO WAL-NET-MOVEMENT-T (SOURCE-WAL-IDX-SAVE)
010210*            DEBIT - money out; source wallet's net movement
010220*            goes down
010230             WHEN TXN-IS-DEBIT
010240                 ADD 1 TO DEBIT-COUNT
010250                 ADD TXN-AMOUNT TO DEBIT-AMOUNT-TOTAL
010260                 ADD 1 TO WAL-POSTED-CNT-T (SOURCE-WAL-IDX-SAVE)
010270                 SUBTRACT TXN-AMOUNT
010280                     FROM WAL-NET-MOVEMENT-T (SOURCE-WAL-IDX-SAVE)
010290*            TRANSFER - source side is money out (posted-count
010300*            and net movement both charged to the source), the
010310*            destination side only gets the net-movement credit
010320*            since no second journal record exists for it
010330             WHEN TXN-IS-TRANSFER
010340                 ADD 1 TO TRANSFER-COUNT
010350                 ADD TXN-AMOUNT TO TRANSFER-AMOUNT-TOTAL
010360                 ADD 1 TO WAL-POSTED-CNT-T (SOURCE-WAL-IDX-SAVE)
010370                 SUBTRACT TXN-AMOUNT
010380                     FROM WAL-NET-MOVEMENT-T (SOURCE-WAL-IDX-SAVE)
010390                 ADD TXN-AMOUNT
010400                     TO WAL-NET-MOVEMENT-T (TARGET-WAL-IDX-SAVE)
010410         END-EVALUATE
010420     END-IF
010430     .
010440 380-EXIT.
010450     EXIT.
010460**************************************************************
010470*    rewrite one wallet master record for every entry in the
010480*    table, in the same ascending order it was loaded, and
010490*    accumulate the grand total balance for the report trailer
010500**************************************************************
010510 400-REWRITE-WALLET-MASTER.
010520
010521*    WAL-POSTED-CNT-T/WAL-NET-MOVEMENT-T are report-only
010522*    accumulators - they have no field on WALLETOUT-REC and
010523*    do not carry forward to next run's master
010530     MOVE WAL-ID-T (WAL-IDX)          TO WOT-ID
010540     MOVE WAL-USER-ID-T (WAL-IDX)     TO WOT-USER-ID
010550     MOVE WAL-BALANCE-T (WAL-IDX)     TO WOT-BALANCE
010560     MOVE WAL-STATUS-T (WAL-IDX)      TO WOT-STATUS
010570     MOVE WAL-FROZEN-AT-T (WAL-IDX)   TO WOT-FROZEN-AT
010580     MOVE WAL-DAILY-SPENT-T (WAL-IDX) TO WOT-DAILY-SPENT
010590     MOVE WAL-CREATED-T (WAL-IDX)     TO WOT-CREATED
010600     WRITE WALLETOUT-REC
010610
010611*    grand total, for the operations cross-check on
010612*    TRAILER-LINE-7 - every wallet's ending balance, summed
010620     ADD WAL-BALANCE-T (WAL-IDX) TO FINAL-BALANCE-TOTAL
010630     .
010640 400-EXIT.
010650     EXIT.
010660**************************************************************
010670*    U4/REPORTS - sort the closed journal into SORTEDJR on
010680*    wallet id so the detail section can break on wallet,
010690*    while JOURNAL itself stays in the arrival order it was
010700*    written in.
010710**************************************************************
010720 500-PRINT-SUMMARY-REPORT.
010730
010731*    SORT opens and closes JOURNAL/SORTED-JOUR itself for the
010732*    USING/GIVING phases - only the OPEN INPUT SORTED-JOUR
010733*    below, for the report-reading pass that follows, is ours
010740     SORT SORTWORK
010750         ON ASCENDING KEY SRT-WALLET
010760         USING JOURNAL
010770         GIVING SORTED-JOUR
010780
010790     OPEN INPUT SORTED-JOUR
010800     SET FIRST-WALLET-LINE TO TRUE
010810
010820     PERFORM 505-PRINT-PAGE-HEADING THRU 505-EXIT
010821
010822*    U5 - any wallet flagged in 220-CHECK-WALLET-OWNER now
010823*    prints its warning, right after the heading and ahead of
010824*    the sorted detail section
010825     PERFORM 535-PRINT-OWNER-WARNINGS THRU 535-EXIT
010830
010831*    priming read, same idiom as 010-INITIALIZE
010840     READ SORTED-JOUR AT END SET EOF-SORTED-JOUR TO TRUE END-READ
010850     PERFORM 520-PRINT-DETAIL-LINE THRU 520-EXIT
010860         UNTIL EOF-SORTED-JOUR
010870
010880*    the last wallet's subtotal line never gets printed inside
010890*    the detail loop (there is no following record to trigger
010900*    the control break), so it is forced out here
010910     IF NOT FIRST-WALLET-LINE
010920         PERFORM 530-PRINT-WALLET-SUBTOTAL THRU 530-EXIT
010930     END-IF
010940
010950     PERFORM 560-PRINT-REPORT-TRAILER THRU 560-EXIT
010960     PERFORM 900-DISPLAY-RUN-SUMMARY THRU 900X-EXIT
010970
010980     CLOSE SORTED-JOUR
010990     .
011000**************************************************************
011010*    one page heading - title, run date, page number, and the
011020*    column headings over the detail section
011030**************************************************************
011040 505-PRINT-PAGE-HEADING.
011050
011051*    CURRENT-RUN-TIMESTAMP's first 8 bytes are the YYYYMMDD
011052*    run date half; the time half is never printed
011060     MOVE CURRENT-RUN-TIMESTAMP (1:8) TO HDG-RUN-DATE
011070     MOVE REPORT-PAGE-NUMBER TO HDG-PAGE-NO
011071*    C01 throws a new page; this program prints one page only,
011072*    but the C01 call stays so a future multi-page change has
011073*    a heading routine already wired for it
011080     WRITE RPTFILE-REC FROM HEADING-LINE-1 AFTER ADVANCING C01
011090     WRITE RPTFILE-REC FROM HEADING-LINE-2 AFTER ADVANCING 1
011100     WRITE RPTFILE-REC FROM COLUMN-HEADING-LINE AFTER ADVANCING 2
011110     .
011120 505-EXIT.
011130     EXIT.
011131**************************************************************
011132*    U5 - one warning line per wallet table entry whose owner
011133*    was never found on the user master (WAL-OWNER-FOUND-T left
011134*    'N' by 220-CHECK-WALLET-OWNER during the load pass).  Runs
011135*    once, after the page heading and before the sorted detail
011136*    section, so the warnings read as part of the report body
011137*    rather than ahead of the report's own title.
011138**************************************************************
011139 535-PRINT-OWNER-WARNINGS.
011140
011141*    WALLET-COUNT is frozen by this point - no more WALLETIN
011142*    records are loaded once posting has started - so a plain
011143*    VARYING loop, one call per table entry to 535A-PRINT-ONE-
011144*    OWNER-WARNING, is safe here
011145     PERFORM 535A-PRINT-ONE-OWNER-WARNING THRU 535A-EXIT
011146         VARYING WAL-IDX FROM 1 BY 1
011147         UNTIL WAL-IDX > WALLET-COUNT
011148     .
011149 535-EXIT.
011150     EXIT.
011160**************************************************************
011161*    one wallet table entry's owner-warning line, printed only
011162*    when 220-CHECK-WALLET-OWNER never found its WAL-USER-ID-T
011163*    on the user master
011164**************************************************************
011165 535A-PRINT-ONE-OWNER-WARNING.
011166
011167     IF NOT WAL-OWNER-FOUND-T-YES (WAL-IDX)
011168         MOVE WAL-USER-ID-T (WAL-IDX) TO WRN-USER-ID
011169         MOVE WAL-ID-T (WAL-IDX)      TO WRN-WALLET-ID
011170         WRITE RPTFILE-REC FROM OWNER-WARNING-LINE
011171             AFTER ADVANCING 1
011172     END-IF
011173     .
011174 535A-EXIT.
011175     EXIT.
011176**************************************************************
011177*    one detail line per SORTED-JOUR record; SJ-WALLET changing
011178*    from the prior line is the control-break signal that the
011179*    wallet just finished needs its subtotal printed first
011180**************************************************************
011181 520-PRINT-DETAIL-LINE.
011182
011183*    control break - print the prior wallet's subtotal before
011184*    starting this one, but never on the very first record
011185     IF NOT FIRST-WALLET-LINE AND SJ-WALLET NOT = SUB-WALLET
011186         PERFORM 530-PRINT-WALLET-SUBTOTAL THRU 530-EXIT
011230     END-IF
011240
011250     MOVE SJ-WALLET TO SUB-WALLET
011260     SET FIRST-WALLET-LINE TO FALSE
011270
011271*    one print line per journal record, no rounding or
011272*    reformatting beyond the edited PIC on DTL-AMOUNT
011280     MOVE SJ-TXN-ID  TO DTL-TXN-ID
011290     MOVE SJ-WALLET  TO DTL-WALLET
011300     MOVE SJ-TYPE    TO DTL-TYPE
011310     MOVE SJ-AMOUNT  TO DTL-AMOUNT
011320     MOVE SJ-STATUS  TO DTL-STATUS
011330     MOVE SJ-REASON  TO DTL-REASON
011340     WRITE RPTFILE-REC FROM DETAIL-LINE AFTER ADVANCING 1
011350
011360*    the subtotal figures come off the wallet table, not off a
011370*    running total kept in this paragraph, because the table's
011380*    accumulators already reflect a transfer's destination-side
011390*    movement that this sorted pass never sees a journal record
011400*    for (see 380-ACCUMULATE-TOTALS)
011410     SET WAL-IDX TO 1
011420     SEARCH ALL WALLET-TABLE-ENTRY
011430         AT END CONTINUE
011440         WHEN WAL-ID-T (WAL-IDX) = SJ-WALLET
011450             MOVE WAL-POSTED-CNT-T (WAL-IDX)     TO SUB-POSTED-CNT
011460             MOVE WAL-NET-MOVEMENT-T (WAL-IDX) TO SUB-NET-MOVEMENT
011470     END-SEARCH
011480
011490     READ SORTED-JOUR AT END SET EOF-SORTED-JOUR TO TRUE END-READ
011500     .
011510 520-EXIT.
011520     EXIT.
011530**************************************************************
011540*    print the subtotal line for the wallet just finished
011550**************************************************************
011560 530-PRINT-WALLET-SUBTOTAL.
011565*
011570*    SUB-WALLET/SUB-POSTED-CNT/SUB-NET-MOVEMENT are already
011571*    set by the caller (520, or the end-of-report force-out in
011572*    500) - this paragraph only does the WRITE
011580     WRITE RPTFILE-REC FROM SUBTOTAL-LINE AFTER ADVANCING 1
011590     .
011600 530-EXIT.
011610     EXIT.
011620**************************************************************
011630*    move every grand total into its print-line field and write
011640*    the seven-line trailer section (U4)
011650**************************************************************
011660 560-PRINT-REPORT-TRAILER.
011670
011671*    one MOVE per grand total, one WRITE per trailer line -
011672*    no arithmetic happens here, only formatting into the
011673*    edited PICs on TRAILER-LINE-2 through -7
011680     MOVE CREDIT-COUNT        TO TLR-CREDIT-CNT
011690     MOVE CREDIT-AMOUNT-TOTAL TO TLR-CREDIT-AMT
011700     MOVE DEBIT-COUNT         TO TLR-DEBIT-CNT
011710     MOVE DEBIT-AMOUNT-TOTAL  TO TLR-DEBIT-AMT
011720     MOVE TRANSFER-COUNT      TO TLR-TRANSFER-CNT
011730     MOVE TRANSFER-AMOUNT-TOTAL TO TLR-TRANSFER-AMT
011740     MOVE REJECTED-COUNT      TO TLR-REJECTED-CNT
011750     MOVE ACTIVE-COUNT        TO TLR-ACTIVE-CNT
011760     MOVE FINAL-BALANCE-TOTAL TO TLR-FINAL-BALANCE
011770
011780     WRITE RPTFILE-REC FROM TRAILER-LINE-1 AFTER ADVANCING 2
011790     WRITE RPTFILE-REC FROM TRAILER-LINE-2 AFTER ADVANCING 1
011800     WRITE RPTFILE-REC FROM TRAILER-LINE-3 AFTER ADVANCING 1
011810     WRITE RPTFILE-REC FROM TRAILER-LINE-4 AFTER ADVANCING 1
011820     WRITE RPTFILE-REC FROM TRAILER-LINE-5 AFTER ADVANCING 1
011830     WRITE RPTFILE-REC FROM TRAILER-LINE-6 AFTER ADVANCING 1
011840     WRITE RPTFILE-REC FROM TRAILER-LINE-7 AFTER ADVANCING 1
011850     .
011860 560-EXIT.
011870     EXIT.
011880**************************************************************
011890*    console summary for operations - same figures as the
011900*    printed trailer, for a quick look at the SYSOUT without
011910*    pulling the report
011920**************************************************************
011930 900-DISPLAY-RUN-SUMMARY.
011940
011941*    this pass-name is 900-xxx, same as 900-TERMINATE, only
011942*    because both were numbered as the shop's usual "tail of
011943*    the program" block; the two are otherwise unrelated and
011944*    their own EXIT paragraphs keep the THRU ranges distinct
011950     DISPLAY 'WALPOST RUN SUMMARY - ' CURRENT-RUN-TIMESTAMP
011960     DISPLAY '  TRANSACTIONS READ    : ' TRANS-READ-COUNT
011970     DISPLAY '  ACTIVE (ACCEPTED)    : ' ACTIVE-COUNT
011980     DISPLAY '  REJECTED             : ' REJECTED-COUNT
011990     DISPLAY '  CREDIT  CNT/AMT      : ' CREDIT-COUNT
012000         '/' CREDIT-AMOUNT-TOTAL
012010     DISPLAY '  DEBIT   CNT/AMT      : ' DEBIT-COUNT
012020         '/' DEBIT-AMOUNT-TOTAL
012030     DISPLAY '  TRANSFER CNT/AMT     : ' TRANSFER-COUNT
012040         '/' TRANSFER-AMOUNT-TOTAL
012050     .
012060 900X-EXIT.
012070     EXIT.
012080**************************************************************
012090*    close every file this program opened, in the same order
012100*    they were opened in 010-INITIALIZE
012110**************************************************************
012120 900-TERMINATE.
012130
012131*    SORTED-JOUR is closed back in 500-PRINT-SUMMARY-REPORT,
012132*    not here - it was opened there, not in 010-INITIALIZE
012140     CLOSE USERFILE
012150           WALLETIN
012160           TRANSFILE
012170           WALLETOUT
012180           JOURNAL
012190           RPTFILE
012200           WALPARM
012210     .
