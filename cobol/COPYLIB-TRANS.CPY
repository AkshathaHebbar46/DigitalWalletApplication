000100**************************************************************
000200*    COPYLIB-TRANS.CPY
000300*    Pending wallet transaction record layout - TRANSFILE
000400*    Include with: COPY TRANS.  in the FILE SECTION.
000500*
000600*    Authors: R. Quist, M. Tovar
000700*    Initial Version Created: 1991-06-11
000800*
000900*    1991-06-11  RQ   ORIGINAL LAYOUT
001000*    1995-04-19  MT   ADDED TXN-TO-WALLET FOR TRANSFERS
001100*    1999-01-08  RQ   Y2K - TXN-DATE WIDENED TO 14 BYTES
001150*    2008-11-02  MT   SPARE FILLER RESERVED FOR FUTURE USE
001200**************************************************************
001300 01  TRANSACTION-RECORD.
001400     05  TXN-ID                  PIC X(10).
001500     05  TXN-WALLET              PIC 9(6).
001600     05  TXN-TYPE                PIC X(8).
001700         88  TXN-IS-CREDIT           VALUE 'CREDIT'.
001800         88  TXN-IS-DEBIT            VALUE 'DEBIT'.
001900         88  TXN-IS-TRANSFER         VALUE 'TRANSFER'.
002000     05  TXN-AMOUNT               PIC S9(7)V99.
002100     05  TXN-TO-WALLET            PIC 9(6).
002200     05  TXN-DATE                 PIC X(14).
002300     05  TXN-DESC                 PIC X(30).
002400     05  FILLER                   PIC X(4).
002500*
002600*    Alternate view - splits TXN-DATE into date/time halves
002700*    and TXN-TYPE into its own elementary item for EVALUATE.
002800*
002900 01  TRANSACTION-RECORD-ALT REDEFINES TRANSACTION-RECORD.
003000     05  TXN-ID-A                PIC X(10).
003100     05  TXN-WALLET-A            PIC 9(6).
003200     05  TXN-TYPE-A               PIC X(8).
003300     05  TXN-AMOUNT-A             PIC S9(7)V99.
003400     05  TXN-TO-WALLET-A          PIC 9(6).
003500     05  TXN-DATE-A.
003600         10  TXN-DATE-YMD-A       PIC X(8).
003700         10  TXN-DATE-HMS-A       PIC X(6).
003800     05  TXN-DESC-A               PIC X(30).
003900     05  FILLER                   PIC X(4).
