000100**************************************************************
000200*    COPYLIB-JOURNL.CPY
000300*    Posted-transaction journal record layout - JOURNAL
000400*    Include with: COPY JOURNL.  in the FILE SECTION.
000500*
000600*    Authors: R. Quist, M. Tovar
000700*    Initial Version Created: 1991-06-18
000800*
000900*    1991-06-18  RQ   ORIGINAL LAYOUT
001000*    1995-04-19  MT   ADDED JRN-BALANCE AFTER-POSTING FIELD
001100*    1999-01-08  RQ   Y2K - TXN-DATE WIDENED TO 14 BYTES
001150*    2008-11-02  MT   SPARE FILLER RESERVED FOR FUTURE USE
001200**************************************************************
001300 01  JOURNAL-RECORD.
001400     05  JRN-TXN-ID              PIC X(10).
001500     05  JRN-WALLET              PIC 9(6).
001600     05  JRN-TYPE                PIC X(8).
001700     05  JRN-AMOUNT              PIC S9(7)V99.
001800     05  JRN-TO-WALLET           PIC 9(6).
001900     05  JRN-DATE                PIC X(14).
002000     05  JRN-DESC                PIC X(30).
002100     05  JRN-STATUS              PIC X(8).
002200         88  JRN-POSTED              VALUE 'POSTED'.
002300         88  JRN-REJECTED            VALUE 'REJECTED'.
002400     05  JRN-REASON              PIC X(30).
002500     05  JRN-BALANCE             PIC S9(7)V99.
002600     05  FILLER                  PIC X(4).
002700*
002800*    Alternate view - splits JRN-DATE for the report's
002900*    control-break sort key and date-cutoff filtering (U7).
003000*
003100 01  JOURNAL-RECORD-ALT REDEFINES JOURNAL-RECORD.
003200     05  JRN-TXN-ID-A            PIC X(10).
003300     05  JRN-WALLET-A            PIC 9(6).
003400     05  JRN-TYPE-A              PIC X(8).
003500     05  JRN-AMOUNT-A            PIC S9(7)V99.
003600     05  JRN-TO-WALLET-A         PIC 9(6).
003700     05  JRN-DATE-A.
003800         10  JRN-DATE-YMD-A      PIC X(8).
003900         10  JRN-DATE-HMS-A      PIC X(6).
004000     05  JRN-DESC-A              PIC X(30).
004100     05  JRN-STATUS-A            PIC X(8).
004200     05  JRN-REASON-A            PIC X(30).
004300     05  JRN-BALANCE-A           PIC S9(7)V99.
004400     05  FILLER                  PIC X(4).
